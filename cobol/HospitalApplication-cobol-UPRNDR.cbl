000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    UPRNDR      -    UPPER_UNDERSCORE NORMALISATION UTILITY    *
000400*    UPPERCASES A TEXT FIELD AND FOLDS SPACE-HYPHEN-SPACE, THEN *
000500*    ANY REMAINING SPACE, THEN ANY REMAINING HYPHEN, DOWN TO A  *
000600*    SINGLE UNDERSCORE.  USED BY INTKVAL ON PROCEDURE-NAME AND  *
000700*    ON SKILLS BEFORE THEY ARE WRITTEN TO THE OUTPUT RECORD.    *
000800******************************************************************
000900       PROGRAM-ID.  UPRNDR.
001000       AUTHOR. JON SAYLES.
001100       INSTALLATION. COBOL DEVELOPMENT CENTER.
001200       DATE-WRITTEN. 03/25/94.
001300       DATE-COMPILED. 03/25/94.
001400       SECURITY. NON-CONFIDENTIAL.
001500******************************************************************
001600*    CHANGE LOG                                                 *
001700*    03/25/94  RLH  ORIGINAL CODING FOR INTAKE VALIDATOR  TK1006*
001800*    04/19/94  RLH  FOLD " - " BEFORE LONE SPACE OR HYPHEN      *
001900*    06/02/95  TDK  CORRECTED TRAILING-HYPHEN EDGE CASE TK1091  *
002000*    09/09/98  JFS  Y2K REVIEW - NO DATE CONTENT, NO CHANGE     *
002100*    01/05/99  JFS  RECOMPILE UNDER NEW LOAD LIBRARY STANDARDS  *
002200*    08/19/00  MLP  ADDED WS-UP-WORK-TBL REDEFINES              *
002300*    02/27/03  MLP  WIDENED WORK FIELD TO X(50) FOR SKILLS LIST *
002310*    08/09/26  KMR  FOLD LOOP RAN OVER WHOLE 50-BYTE WORK       *
002320*                   AREA, NOT REAL TEXT LEN - TRAILING          *
002330*                   PAD SPACES FOLDED TO "_".  ADDED            *
002340*                   TRUE-LEN BACKWARD SCAN, LINCLN IDIOM TK1212 *
002400******************************************************************
002500
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-390.
002900       OBJECT-COMPUTER. IBM-390.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200       INPUT-OUTPUT SECTION.
003300
003400       DATA DIVISION.
003500       FILE SECTION.
003600
003700       WORKING-STORAGE SECTION.
003800       01  MISC-FIELDS.
003900           05  WS-IN-IDX               PIC S9(4) COMP.
004000           05  WS-OUT-IDX              PIC S9(4) COMP.
004100           05  WS-IN-LEN               PIC S9(4) COMP.
004110           05  WS-FOUND-SW             PIC X(01).
004120               88  WS-FOUND-NONBLANK   VALUE 'Y'.
004200
004300       01  WS-LOWER-ALPHA              PIC X(26)
004400                       VALUE "abcdefghijklmnopqrstuvwxyz".
004500       01  WS-UPPER-ALPHA              PIC X(26)
004600                       VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004700
004800       01  WS-UP-WORK                  PIC X(50).
004900       01  WS-UP-WORK-TBL REDEFINES WS-UP-WORK.
005000           05  WS-UP-WORK-CH OCCURS 50 TIMES
005100                                       PIC X(01).
005200       01  WS-UP-WORK-NUM REDEFINES WS-UP-WORK
005300                                       PIC 9(50).
005400
005500       01  WS-OUT-WORK                 PIC X(50).
005600       01  WS-OUT-WORK-TBL REDEFINES WS-OUT-WORK.
005700           05  WS-OUT-WORK-CH OCCURS 50 TIMES
005800                                       PIC X(01).
005900
006000       LINKAGE SECTION.
006100       01  UR-PARM.
006200           05  UR-TEXT                 PIC X(50).
006300
006400       PROCEDURE DIVISION USING UR-PARM.
006500
006600       0100-MAINLINE.
006700           MOVE UR-TEXT TO WS-UP-WORK.
006800           INSPECT WS-UP-WORK
006900               CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
007000
007100           PERFORM 0150-CALC-TRUE-LEN THRU 0150-EXIT.
007200           MOVE SPACES TO WS-OUT-WORK.
007300           MOVE 1 TO WS-IN-IDX.
007400           MOVE 1 TO WS-OUT-IDX.
007500
007600           PERFORM 0200-FOLD-ONE-CHAR THRU 0200-EXIT
007700               UNTIL WS-IN-IDX > WS-IN-LEN.
007800
007900           MOVE WS-OUT-WORK TO UR-TEXT.
008000           GOBACK.
008050*    TRUE LENGTH OF THE CALLER'S TEXT, NOT THE FULL WORK        *
008060*    AREA - SAME BACKWARD NON-BLANK SCAN LINCLN USES UP FRONT.  *
008070       0150-CALC-TRUE-LEN.
008080           MOVE 50 TO WS-IN-LEN.
008090           MOVE 'N' TO WS-FOUND-SW.
008100           PERFORM 0160-SCAN-TRAILING THRU 0160-EXIT
008110               UNTIL WS-IN-LEN = 0
008120                  OR WS-FOUND-NONBLANK.
008130       0150-EXIT.
008140           EXIT.
008150
008160       0160-SCAN-TRAILING.
008170           IF WS-UP-WORK-CH (WS-IN-LEN) NOT = SPACE
008180               MOVE 'Y' TO WS-FOUND-SW
008190           ELSE
008195               SUBTRACT 1 FROM WS-IN-LEN.
008210       0160-EXIT.
008220           EXIT.
008230
009000       0200-FOLD-ONE-CHAR.
009100           IF WS-UP-WORK-CH (WS-IN-IDX) = SPACE
009200              AND WS-IN-IDX < WS-IN-LEN - 1
009300              AND WS-UP-WORK-CH (WS-IN-IDX + 1) = "-"
009400              AND WS-UP-WORK-CH (WS-IN-IDX + 2) = SPACE
009500               MOVE "_" TO WS-OUT-WORK-CH (WS-OUT-IDX)
009600               ADD 3 TO WS-IN-IDX
009700               ADD 1 TO WS-OUT-IDX
009800               GO TO 0200-EXIT.
009900
010000           IF WS-UP-WORK-CH (WS-IN-IDX) = SPACE
010100              OR WS-UP-WORK-CH (WS-IN-IDX) = "-"
010200               MOVE "_" TO WS-OUT-WORK-CH (WS-OUT-IDX)
010300           ELSE
010400               MOVE WS-UP-WORK-CH (WS-IN-IDX)
010500                   TO WS-OUT-WORK-CH (WS-OUT-IDX).
010600
010700           ADD 1 TO WS-IN-IDX.
010800           ADD 1 TO WS-OUT-IDX.
010900       0200-EXIT.
011000           EXIT.
