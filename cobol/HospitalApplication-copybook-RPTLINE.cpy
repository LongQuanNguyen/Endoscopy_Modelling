000100******************************************************************
000200*    RPTLINE     -    INTAKE VALIDATION REPORT LINE             *
000300*    ONE FREE-FORM LINE OF THE VALIDATION REPORT, PLUS THE      *
000400*    TOTALS-LINE TEMPLATE REDEFINING IT AT EACH FILE'S CONTROL  *
000500*    BREAK.  COPY'D INTO INTKVAL'S WORKING-STORAGE AND UNDER    *
000600*    THE VALRPT FD.                                             *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    03/20/94  RLH  ORIGINAL REPORT LINE LAYOUT                 *
001000*    11/04/95  TDK  ADDED RPT-TOTALS-LINE REDEFINES              *
001100*    09/09/98  JFS  Y2K REVIEW - TEXT LINE ONLY, NO CHANGE      *
001200*    08/19/00  MLP  TOTALS-LINE NOW REDEFINES RPT-TEXT-O DIRECT *
001300*                   INSTEAD OF CARRYING ITS OWN 100 BYTES       *
001310*    08/09/26  KMR  NAMED FIELDS + FILLER SUMMED TO ONLY 94     *
001320*                   BYTES, 6 SHORT OF RPT-TEXT-O - MOVE SPACES  *
001330*                   TO RPT-TOTALS-LINE LEFT STALE BYTES AT THE  *
001340*                   END OF THE LINE.  WIDENED FILLER TK1220     *
001350*    08/09/26  KMR  RPT-TOT-FILE WAS ONLY X(12) - TOO NARROW    *
001360*                   FOR "OPERATING-ROOMS" (15), SO THE OR       *
001370*                   TOTALS LINE ABBREVIATED WHILE THE HEADER-   *
001380*                   VERDICT/REJECTION LINES SPELLED IT OUT.     *
001390*                   WIDENED TO X(15), TRIMMED FILLER TK1221     *
001400******************************************************************
001500    05  RPT-TEXT-O                  PIC X(100).
001600    05  RPT-TOTALS-LINE REDEFINES RPT-TEXT-O.
001700        10  RPT-TOT-LIT             PIC X(07).
001800        10  RPT-TOT-FILE            PIC X(15).
001900        10  RPT-TOT-COLON           PIC X(02).
002000        10  RPT-TOT-READ-LIT        PIC X(05).
002100        10  RPT-TOT-READ-O          PIC ZZZZ9.
002200        10  RPT-TOT-FILL1           PIC X(01).
002300        10  RPT-TOT-WRIT-LIT        PIC X(08).
002400        10  RPT-TOT-WRIT-O          PIC ZZZZ9.
002500        10  RPT-TOT-FILL2           PIC X(01).
002600        10  RPT-TOT-REJ-LIT         PIC X(09).
002700        10  RPT-TOT-REJ-O           PIC ZZZZ9.
002800        10  FILLER                  PIC X(37).
