000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    LINCLN      -    HEADER/DATA LINE CLEANING SUBPROGRAM      *
000400*    STRIPS THE LEADING RUN OF NON-PRINTABLE CHARACTERS (E.G.   *
000500*    A BYTE-ORDER MARK) FROM THE FRONT OF A LINE BEFORE INTKVAL *
000600*    SPLITS IT ON ITS DELIMITER.  REST OF THE LINE IS UNTOUCHED.*
000700******************************************************************
000800       PROGRAM-ID.  LINCLN.
000900       AUTHOR. JON SAYLES.
001000       INSTALLATION. COBOL DEVELOPMENT CENTER.
001100       DATE-WRITTEN. 03/22/94.
001200       DATE-COMPILED. 03/22/94.
001300       SECURITY. NON-CONFIDENTIAL.
001400******************************************************************
001500*    CHANGE LOG                                                 *
001600*    03/22/94  RLH  ORIGINAL CODING, REWORKED FROM STRLTH  TK1005*
001700*    04/11/94  RLH  DROPPED FUNCTION REVERSE, USE PLAIN SCAN    *
001800*    06/02/95  TDK  CORRECTED ALL-BLANK-LINE EDGE CASE  TK1091  *
001900*    02/14/96  TDK  ADDED WS-LINE-WORK-TBL REDEFINES            *
002000*    09/09/98  JFS  Y2K REVIEW - NO DATE CONTENT, NO CHANGE     *
002100*    01/05/99  JFS  RECOMPILE UNDER NEW LOAD LIBRARY STANDARDS  *
002200*    08/19/00  MLP  PRINTABLE RANGE WIDENED TO X'1F' - X'7F'    *
002300******************************************************************
002400
002500       ENVIRONMENT DIVISION.
002600       CONFIGURATION SECTION.
002700       SOURCE-COMPUTER. IBM-390.
002800       OBJECT-COMPUTER. IBM-390.
002900       SPECIAL-NAMES.
003000           C01 IS TOP-OF-FORM.
003100       INPUT-OUTPUT SECTION.
003200
003300       DATA DIVISION.
003400       FILE SECTION.
003500
003600       WORKING-STORAGE SECTION.
003700       01  MISC-FIELDS.
003800           05  WS-IDX                  PIC S9(4) COMP.
003900           05  WS-LEAD-COUNT           PIC S9(4) COMP.
004000           05  WS-REMAIN-LEN           PIC S9(4) COMP.
004100           05  WS-CHAR                 PIC X(01).
004200           05  WS-FOUND-SW             PIC X(01).
004300               88  WS-FOUND-PRINTABLE  VALUE 'Y'.
004400
004500       01  WS-RANGE-LIMITS.
004600           05  WS-LOW-RANGE            PIC X(01) VALUE X'1F'.
004700           05  WS-HIGH-RANGE           PIC X(01) VALUE X'7F'.
004800
004900       01  WS-LINE-WORK                PIC X(132).
005000       01  WS-LINE-WORK-TBL REDEFINES WS-LINE-WORK.
005100           05  WS-LINE-WORK-CH OCCURS 132 TIMES
005200                                       PIC X(01).
005300       01  WS-LINE-WORK-NUM REDEFINES WS-LINE-WORK
005400                                       PIC 9(132).
005500
005600       LINKAGE SECTION.
005700       01  LC-PARM.
005800           05  LC-TEXT                 PIC X(132).
005900           05  LC-TEXT-LEN             PIC S9(4) COMP.
006000
006100       PROCEDURE DIVISION USING LC-PARM.
006200
006300       0100-MAINLINE.
006400           MOVE LC-TEXT TO WS-LINE-WORK.
006500           MOVE 0 TO WS-LEAD-COUNT.
006600           MOVE 1 TO WS-IDX.
006700           MOVE 'N' TO WS-FOUND-SW.
006800           PERFORM 0200-SCAN-LEADING THRU 0200-EXIT
006900               UNTIL WS-IDX > LC-TEXT-LEN
007000                  OR WS-FOUND-PRINTABLE.
007100
007200           IF WS-LEAD-COUNT > 0
007300               PERFORM 0300-SHIFT-LEFT THRU 0300-EXIT.
007400
007500           GOBACK.
007600
007700       0200-SCAN-LEADING.
007800           MOVE WS-LINE-WORK-CH (WS-IDX) TO WS-CHAR.
007900           IF WS-CHAR > WS-LOW-RANGE AND WS-CHAR < WS-HIGH-RANGE
008000               MOVE 'Y' TO WS-FOUND-SW
008100           ELSE
008200               ADD 1 TO WS-LEAD-COUNT
008300               ADD 1 TO WS-IDX.
008400       0200-EXIT.
008500           EXIT.
008600
008700       0300-SHIFT-LEFT.
008800           IF WS-LEAD-COUNT >= LC-TEXT-LEN
008900               MOVE SPACES TO LC-TEXT
009000               MOVE 0 TO LC-TEXT-LEN
009100               GO TO 0300-EXIT.
009200
009300           COMPUTE WS-REMAIN-LEN = LC-TEXT-LEN - WS-LEAD-COUNT.
009400           MOVE SPACES TO LC-TEXT.
009500           ADD 1 TO WS-LEAD-COUNT.
009600           MOVE WS-LINE-WORK (WS-LEAD-COUNT:WS-REMAIN-LEN)
009700               TO LC-TEXT.
009800           MOVE WS-REMAIN-LEN TO LC-TEXT-LEN.
009900       0300-EXIT.
010000           EXIT.
