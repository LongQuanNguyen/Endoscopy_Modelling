000100******************************************************************
000200*    SUROUT      -    SURGEON INTAKE OUTPUT RECORD              *
000300*    FIXED-LAYOUT RECORD WRITTEN TO THE SURGEON OUTPUT FILE     *
000400*    AFTER A SURGEON INTAKE ROW HAS PASSED FIELD EDITS.         *
000500*    COPY'D INTO INTKVAL UNDER THE SUROUT-FILE FD.              *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    03/16/94  RLH  ORIGINAL LAYOUT FOR INTAKE VALIDATOR        *
000900*    11/02/95  TDK  ADDED SUR-SHIFT-START-BRK REDEFINES         *
001000*    09/09/98  JFS  Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE *
001100*    02/11/02  MLP  SKILLS TEXT WIDENED TO X(50) PER REQ 4602   *
001200******************************************************************
001300    05  SUR-ID-O                    PIC X(10).
001400    05  SUR-NAME-O                  PIC X(30).
001500    05  SUR-SKILLS-O                PIC X(50).
001600    05  SUR-SHIFT-START-O           PIC X(08).
001700    05  SUR-SHIFT-START-BRK REDEFINES SUR-SHIFT-START-O.
001800        10  SUR-SHST-HH             PIC X(02).
001900        10  SUR-SHST-COLON1         PIC X(01).
002000        10  SUR-SHST-MM             PIC X(02).
002100        10  SUR-SHST-COLON2         PIC X(01).
002200        10  SUR-SHST-SS             PIC X(02).
002300    05  SUR-SHIFT-END-O             PIC X(08).
002400    05  FILLER                      PIC X(10).
