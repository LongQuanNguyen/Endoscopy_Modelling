000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    DTPARSE     -    SCHEDULED-DATE/TIME PARSE SUBPROGRAM      *
000400*    TAKES A RAW SCHEDULED_DATETIME FIELD OFF A PATIENT INTAKE  *
000500*    ROW, STRIPS QUOTES, NORMALISES THE ISO-8601 PUNCTUATION,   *
000600*    DEFAULTS A DATE-ONLY VALUE TO MIDNIGHT, AND VALIDATES THE  *
000700*    RESULT.  CALLED BY INTKVAL'S 2300-PARSE-PATIENT-RECORD.    *
000800******************************************************************
000900       PROGRAM-ID.  DTPARSE.
001000       AUTHOR. JON SAYLES.
001100       INSTALLATION. COBOL DEVELOPMENT CENTER.
001200       DATE-WRITTEN. 03/28/94.
001300       DATE-COMPILED. 03/28/94.
001400       SECURITY. NON-CONFIDENTIAL.
001500******************************************************************
001600*    CHANGE LOG                                                 *
001700*    03/28/94  RLH  ORIGINAL CODING, REWORKED FROM DALYEDIT TK1007*
001800*    04/19/94  RLH  REPLACED CALL TO DTEVAL WITH IN-LINE EDITS  *
001900*    06/02/95  TDK  CORRECTED 1-DIGIT HOUR EDGE CASE   TK1091   *
002000*    02/14/96  TDK  APPEND MIDNIGHT TIME FOR 10-CHAR DATE-ONLY  *
002100*    09/09/98  JFS  Y2K - CCYY ALREADY 4 DIGITS, NO CHANGE      *
002200*    01/05/99  JFS  RECOMPILE UNDER NEW LOAD LIBRARY STANDARDS  *
002300*    08/19/00  MLP  ADDED WS-DT-WORK-TBL REDEFINES              *
002400*    02/27/03  MLP  TRAP ZERO MONTH/DAY AS INVALID, NOT JUST    *
002500*                   OUT-OF-RANGE                                *
002510*    08/09/26  KMR  1-DIGIT HOUR STILL FAILED NUMERIC -         *
002520*              JUSTIFIED RIGHT PADS AT (1:1); TK1091            *
002530*              TESTED (2:1).  GUARD FIXED TO (1:1)  TK1219      *
002600******************************************************************
002700
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-390.
003100       OBJECT-COMPUTER. IBM-390.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400       INPUT-OUTPUT SECTION.
003500
003600       DATA DIVISION.
003700       FILE SECTION.
003800
003900       WORKING-STORAGE SECTION.
004000       01  MISC-FIELDS.
004100           05  WS-IN-IDX               PIC S9(4) COMP.
004200           05  WS-OUT-IDX              PIC S9(4) COMP.
004300           05  WS-RAW-LEN              PIC S9(4) COMP.
004400           05  WS-NORM-LEN             PIC S9(4) COMP.
004500           05  WS-TIME-LEN             PIC S9(4) COMP.
004600
004700       01  WS-DT-WORK                  PIC X(30).
004800       01  WS-DT-WORK-TBL REDEFINES WS-DT-WORK.
004900           05  WS-DT-WORK-CH OCCURS 30 TIMES
005000                                       PIC X(01).
005100       01  WS-DT-WORK-NUM REDEFINES WS-DT-WORK
005200                                    PIC 9(30).
005300
005400       01  WS-NORM-WORK                PIC X(30).
005500       01  WS-NORM-WORK-TBL REDEFINES WS-NORM-WORK.
005600           05  WS-NORM-WORK-CH OCCURS 30 TIMES
005700                                       PIC X(01).
005800
005900       01  WS-DATE-PART.
006000           05  WS-CCYY                 PIC X(04).
006100           05  WS-CCYY-N REDEFINES WS-CCYY
006200                                       PIC 9(04).
006300           05  WS-DASH1                PIC X(01).
006400           05  WS-MM                   PIC X(02).
006500           05  WS-MM-N REDEFINES WS-MM PIC 9(02).
006600           05  WS-DASH2                PIC X(01).
006700           05  WS-DD                   PIC X(02).
006800           05  WS-DD-N REDEFINES WS-DD PIC 9(02).
006900
007000       01  WS-TIME-PART                PIC X(12).
007100       01  WS-HH-FIELD                 PIC X(02) JUSTIFIED RIGHT.
007200       01  WS-HH-N REDEFINES WS-HH-FIELD
007300                                       PIC 9(02).
007400       01  WS-MM-FIELD                 PIC X(02).
007500       01  WS-MM2-N REDEFINES WS-MM-FIELD
007600                                       PIC 9(02).
007700       01  WS-SS-FIELD                 PIC X(02).
007800       01  WS-SS-N REDEFINES WS-SS-FIELD
007900                                       PIC 9(02).
008000
008100       01  WS-VALID-FLD-SW             PIC X(01).
008200           88  WS-ALL-NUMERIC          VALUE 'Y'.
008300
008400       LINKAGE SECTION.
008500       01  DT-PARM.
008600           05  DT-INPUT                PIC X(30).
008700           05  DT-INPUT-LEN            PIC S9(4) COMP.
008800           05  DT-OUT-DATE             PIC X(10).
008900           05  DT-OUT-TIME             PIC X(08).
009000           05  DT-VALID-SW             PIC X(01).
009100               88  DT-VALID            VALUE 'Y'.
009200               88  DT-INVALID          VALUE 'N'.
009300
009400       PROCEDURE DIVISION USING DT-PARM.
009500
009600       0100-MAINLINE.
009700           MOVE SPACES TO DT-OUT-DATE DT-OUT-TIME.
009800           MOVE 'Y' TO DT-VALID-SW.
009900
010000           IF DT-INPUT-LEN = 0
010100               GO TO 0100-EXIT.
010200
010300           MOVE DT-INPUT TO WS-DT-WORK.
010400           CALL 'QSTRIP' USING WS-DT-WORK, DT-INPUT-LEN.
010500           MOVE DT-INPUT-LEN TO WS-RAW-LEN.
010600
010700           IF WS-RAW-LEN = 0
010800               GO TO 0100-EXIT.
010900
011000           PERFORM 0200-NORMALIZE THRU 0200-EXIT.
011100
011200           IF WS-RAW-LEN = 10
011300               STRING WS-NORM-WORK (1:WS-NORM-LEN) DELIMITED BY SIZE
011400                      " 00:00:00"                  DELIMITED BY SIZE
011410                   INTO WS-NORM-WORK
011420               END-STRING
011700               ADD 9 TO WS-NORM-LEN.
011800
011900           PERFORM 0300-SPLIT-AND-EDIT THRU 0300-EXIT.
012000
012100       0100-EXIT.
012200           EXIT.
012300
012400*    0200-NORMALIZE REPLACES "T" WITH A SPACE AND DROPS EVERY
012500*    "Z" AND APOSTROPHE, COPYING CHARACTER BY CHARACTER SINCE
012600*    DROPPING A CHARACTER SHORTENS THE STRING.
012700       0200-NORMALIZE.
012800           MOVE SPACES TO WS-NORM-WORK.
012900           MOVE 1 TO WS-OUT-IDX.
013000           MOVE 1 TO WS-IN-IDX.
013100           PERFORM 0250-NORM-ONE-CHAR THRU 0250-EXIT
013200               UNTIL WS-IN-IDX > WS-RAW-LEN.
013300           COMPUTE WS-NORM-LEN = WS-OUT-IDX - 1.
013400       0200-EXIT.
013500           EXIT.
013600
013700       0250-NORM-ONE-CHAR.
013800           IF WS-DT-WORK-CH (WS-IN-IDX) = "Z"
013900              OR WS-DT-WORK-CH (WS-IN-IDX) = QUOTE
014000               ADD 1 TO WS-IN-IDX
014100               GO TO 0250-EXIT.
014200
014300           IF WS-DT-WORK-CH (WS-IN-IDX) = "T"
014400               MOVE SPACE TO WS-NORM-WORK-CH (WS-OUT-IDX)
014500           ELSE
014600               MOVE WS-DT-WORK-CH (WS-IN-IDX)
014700                   TO WS-NORM-WORK-CH (WS-OUT-IDX).
014800
014900           ADD 1 TO WS-IN-IDX.
015000           ADD 1 TO WS-OUT-IDX.
015100       0250-EXIT.
015200           EXIT.
015300
015400       0300-SPLIT-AND-EDIT.
015500           MOVE 'Y' TO DT-VALID-SW.
015600           IF WS-NORM-LEN < 18
015700               MOVE 'N' TO DT-VALID-SW
015800               GO TO 0300-EXIT.
015900
016000           MOVE WS-NORM-WORK (1:10) TO WS-DATE-PART.
016100           COMPUTE WS-TIME-LEN = WS-NORM-LEN - 11.
016200           MOVE SPACES TO WS-TIME-PART.
016300           MOVE WS-NORM-WORK (12:WS-TIME-LEN) TO WS-TIME-PART.
016400
016500           UNSTRING WS-TIME-PART DELIMITED BY ":"
016600               INTO WS-HH-FIELD, WS-MM-FIELD, WS-SS-FIELD.
016700
016800           IF WS-HH-FIELD (1:1) = SPACE
016900               INSPECT WS-HH-FIELD REPLACING LEADING SPACE BY "0".
017000
017100           MOVE 'Y' TO WS-VALID-FLD-SW.
017200           IF WS-DATE-PART NOT NUMERIC
017250              OR WS-HH-FIELD NOT NUMERIC
017300              OR WS-MM-FIELD NOT NUMERIC
017400              OR WS-SS-FIELD NOT NUMERIC
017500               MOVE 'N' TO WS-VALID-FLD-SW.
017600
017700           IF WS-CCYY NOT NUMERIC
017800              OR WS-MM NOT NUMERIC
017900              OR WS-DD NOT NUMERIC
018000               MOVE 'N' TO WS-VALID-FLD-SW.
018100
018200           IF NOT WS-ALL-NUMERIC
018300               MOVE 'N' TO DT-VALID-SW
018400               GO TO 0300-EXIT.
018500
018600           IF WS-DASH1 NOT = "-" OR WS-DASH2 NOT = "-"
018700               MOVE 'N' TO DT-VALID-SW
018800               GO TO 0300-EXIT.
018900
019000           IF WS-MM-N < 1 OR WS-MM-N > 12
019100               MOVE 'N' TO DT-VALID-SW
019200               GO TO 0300-EXIT.
019300
019400           IF WS-DD-N < 1 OR WS-DD-N > 31
019500               MOVE 'N' TO DT-VALID-SW
019600               GO TO 0300-EXIT.
019700
019800           IF WS-HH-N > 23
019900               MOVE 'N' TO DT-VALID-SW
020000               GO TO 0300-EXIT.
020100
020200           IF WS-MM2-N > 59 OR WS-SS-N > 59
020300               MOVE 'N' TO DT-VALID-SW
020400               GO TO 0300-EXIT.
020500
020600           MOVE WS-DATE-PART TO DT-OUT-DATE.
020700           STRING WS-HH-FIELD DELIMITED BY SIZE
020800                  ":"          DELIMITED BY SIZE
020900                  WS-MM-FIELD  DELIMITED BY SIZE
021000                  ":"          DELIMITED BY SIZE
021100                  WS-SS-FIELD  DELIMITED BY SIZE
021200               INTO DT-OUT-TIME
021300           END-STRING.
021400       0300-EXIT.
021500           EXIT.
