000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    COLLKUP     -    COLUMN-INDEX / LIST-LOOKUP SUBPROGRAM      *
000400*    ONE SMALL SUBPROGRAM COVERING FIVE RELATED LOOKUPS USED BY  *
000500*    INTKVAL WHILE PARSING DATA ROWS: PLAIN AND FATAL-ON-MISS    *
000600*    COLUMN-INDEX LOOKUP, CASE-SENSITIVE VALUE-IN-LIST TEST, AND *
000700*    HEADER-VALUE-IN-ROW (PLUS ITS EQUALITY PREDICATE).  THE     *
000800*    CALLER SETS CK-FUNCTION TO PICK THE OPERATION.              *
000900******************************************************************
001000       PROGRAM-ID.  COLLKUP.
001100       AUTHOR. JON SAYLES.
001200       INSTALLATION. COBOL DEVELOPMENT CENTER.
001300       DATE-WRITTEN. 04/06/94.
001400       DATE-COMPILED. 04/06/94.
001500       SECURITY. NON-CONFIDENTIAL.
001600******************************************************************
001700*    CHANGE LOG                                                 *
001800*    04/06/94  RLH  ORIGINAL CODING, REWORKED FROM PATSRCH TK1010*
001900*    04/21/94  RLH  ADDED CK-FN-ROW-VALUE AND ITS EQUALITY TEST  *
002000*    06/02/95  TDK  ERROR VARIANT NO LONGER CLEARS CK-COL-INDEX  *
002100*                   ON A MISS, CALLER NEEDS THE ZERO    TK1091   *
002200*    02/14/96  TDK  ADDED CK-ROW-TABLE FOR HEADER-VALUE-IN-ROW   *
002300*    09/09/98  JFS  Y2K REVIEW - NO DATE CONTENT, NO CHANGE      *
002400*    01/05/99  JFS  RECOMPILE UNDER NEW LOAD LIBRARY STANDARDS   *
002500*    08/19/00  MLP  VALUE-IN-LIST COMPARE IS CASE-SENSITIVE ONLY,*
002600*                   DROPPED THE UPPERCASE-FIRST OPTION          *
002700*    05/02/02  MLP  SPLIT ROW-EQUAL TEST OUT OF 0400-EXIT TO KEEP*
002800*                   EXIT PARAGRAPHS SINGLE-STATEMENT    TK1142  *
002810*    03/14/04  MLP  ADDED FLAT ALT VIEWS OF CK-NAME-TABLE AND    *
002820*                   CK-ROW-TABLE SO INTKVAL CAN SPLICE IN HEADER *
002830*                   AND DATA-ROW LISTS WITH ONE MOVE     TK1178  *
002900******************************************************************
003000
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-390.
003400       OBJECT-COMPUTER. IBM-390.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700       INPUT-OUTPUT SECTION.
003800
003900       DATA DIVISION.
004000       FILE SECTION.
004100
004200       WORKING-STORAGE SECTION.
004300       01  MISC-FIELDS.
004400           05  WS-IDX                  PIC S9(4) COMP.
004500           05  WS-FOUND-IDX            PIC S9(4) COMP.
004600
004700       01  WS-LIST-MATCHED-TBL.
004800           05  WS-LIST-MATCHED OCCURS 20 TIMES
004900                                       PIC X(01).
005000       01  WS-LIST-MATCHED-ALT REDEFINES WS-LIST-MATCHED-TBL
005100                                       PIC X(20).
005200
005300       LINKAGE SECTION.
005400       01  CK-PARM.
005500           05  CK-FUNCTION             PIC X(01).
005600               88  CK-FN-INDEX-PLAIN    VALUE "1".
005700               88  CK-FN-INDEX-ERROR    VALUE "2".
005800               88  CK-FN-VALUE-IN-LIST  VALUE "3".
005900               88  CK-FN-ROW-VALUE      VALUE "4".
006000               88  CK-FN-ROW-EQUAL      VALUE "5".
006100           05  CK-SEARCH-NAME          PIC X(30).
006200           05  CK-COMPARE-VALUE        PIC X(30).
006300           05  CK-TABLE-COUNT          PIC S9(4) COMP.
006400           05  CK-NAME-TABLE.
006500               10  CK-NAME-ENTRY OCCURS 20 TIMES
006600                                       PIC X(30).
006610           05  CK-NAME-TABLE-ALT REDEFINES CK-NAME-TABLE
006620                                       PIC X(600).
006700           05  CK-ROW-TABLE.
006800               10  CK-ROW-ENTRY OCCURS 20 TIMES
006900                                       PIC X(30).
006910           05  CK-ROW-TABLE-ALT REDEFINES CK-ROW-TABLE
006920                                       PIC X(600).
007000           05  CK-COL-INDEX            PIC S9(4) COMP.
007100           05  CK-FOUND-SW             PIC X(01).
007200               88  CK-FOUND            VALUE "Y".
007300               88  CK-NOT-FOUND        VALUE "N".
007400           05  CK-FATAL-SW             PIC X(01).
007500               88  CK-FATAL-MISSING    VALUE "Y".
007600           05  CK-EQUAL-SW             PIC X(01).
007700               88  CK-VALUES-EQUAL     VALUE "Y".
007800           05  CK-RESULT-VALUE         PIC X(30).
007900
008000       PROCEDURE DIVISION USING CK-PARM.
008100
008200       0100-MAINLINE.
008300           MOVE 0 TO CK-COL-INDEX.
008400           MOVE "N" TO CK-FOUND-SW.
008500           MOVE "N" TO CK-FATAL-SW.
008600           MOVE "N" TO CK-EQUAL-SW.
008700           MOVE SPACES TO CK-RESULT-VALUE.
008800
008900           IF CK-FN-INDEX-PLAIN OR CK-FN-INDEX-ERROR
009000               PERFORM 0200-INDEX-LOOKUP THRU 0200-EXIT
009100               GO TO 0100-EXIT.
009200
009300           IF CK-FN-VALUE-IN-LIST
009400               PERFORM 0300-VALUE-IN-LIST THRU 0300-EXIT
009500               GO TO 0100-EXIT.
009600
009700           IF CK-FN-ROW-VALUE OR CK-FN-ROW-EQUAL
009800               PERFORM 0400-ROW-VALUE-LOOKUP THRU 0400-EXIT.
009900       0100-EXIT.
010000           EXIT.
010100
010200*    0200-INDEX-LOOKUP -- FIRST EXACT MATCH OF CK-SEARCH-NAME IN
010300*    CK-NAME-TABLE WINS.  ERROR VARIANT (CK-FN-INDEX-ERROR) ALSO
010400*    RAISES CK-FATAL-SW WHEN NOTHING MATCHES.
010500       0200-INDEX-LOOKUP.
010600           MOVE 1 TO WS-IDX.
010700       0210-INDEX-LOOP.
010800           IF WS-IDX > CK-TABLE-COUNT
010900               GO TO 0220-INDEX-MISS.
011000           IF CK-NAME-ENTRY (WS-IDX) = CK-SEARCH-NAME
011100               MOVE WS-IDX TO CK-COL-INDEX
011200               MOVE "Y" TO CK-FOUND-SW
011300               GO TO 0200-EXIT.
011400           ADD 1 TO WS-IDX.
011500           GO TO 0210-INDEX-LOOP.
011600       0220-INDEX-MISS.
011700           MOVE 0 TO CK-COL-INDEX.
011800           MOVE "N" TO CK-FOUND-SW.
011900           IF CK-FN-INDEX-ERROR
012000               MOVE "Y" TO CK-FATAL-SW.
012100       0200-EXIT.
012200           EXIT.
012300
012400*    0300-VALUE-IN-LIST -- CASE-SENSITIVE EXACT MEMBERSHIP TEST
012500*    OF CK-SEARCH-NAME AGAINST THE CK-NAME-TABLE LIST.
012600       0300-VALUE-IN-LIST.
012700           MOVE "N" TO WS-LIST-MATCHED-ALT.
012800           PERFORM 0320-CHECK-ONE-LIST-ENTRY THRU 0320-EXIT
012900               VARYING WS-IDX FROM 1 BY 1
013000               UNTIL WS-IDX > CK-TABLE-COUNT
013100                  OR CK-FOUND.
013200       0300-EXIT.
013300           EXIT.
013400
013500       0320-CHECK-ONE-LIST-ENTRY.
013600           IF CK-NAME-ENTRY (WS-IDX) = CK-SEARCH-NAME
013700               MOVE "Y" TO CK-FOUND-SW
013800               MOVE "Y" TO WS-LIST-MATCHED (WS-IDX).
013900       0320-EXIT.
014000           EXIT.
014100
014200*    0400-ROW-VALUE-LOOKUP -- LOCATES CK-SEARCH-NAME IN THE
014300*    HEADER LIST (CK-NAME-TABLE) AND RETURNS THE MATCHING FIELD
014400*    FROM THE PARALLEL DATA ROW (CK-ROW-TABLE) AT THAT POSITION.
014500*    AN ABSENT COLUMN IS "NOT PRESENT" AND COMPARES UNEQUAL.
014600       0400-ROW-VALUE-LOOKUP.
014700           MOVE 1 TO WS-IDX.
014800       0410-ROW-LOOP.
014900           IF WS-IDX > CK-TABLE-COUNT
015000               MOVE 0 TO CK-COL-INDEX
015100               MOVE "N" TO CK-FOUND-SW
015200               MOVE SPACES TO CK-RESULT-VALUE
015300               GO TO 0420-ROW-EQUAL-TEST.
015400           IF CK-NAME-ENTRY (WS-IDX) = CK-SEARCH-NAME
015500               MOVE WS-IDX TO CK-COL-INDEX
015600               MOVE "Y" TO CK-FOUND-SW
015700               MOVE CK-ROW-ENTRY (WS-IDX) TO CK-RESULT-VALUE
015800               GO TO 0420-ROW-EQUAL-TEST.
015900           ADD 1 TO WS-IDX.
016000           GO TO 0410-ROW-LOOP.
016100       0420-ROW-EQUAL-TEST.
016200           IF CK-FN-ROW-EQUAL AND CK-FOUND
016300              AND CK-RESULT-VALUE = CK-COMPARE-VALUE
016400               MOVE "Y" TO CK-EQUAL-SW.
016500       0400-EXIT.
016600           EXIT.
