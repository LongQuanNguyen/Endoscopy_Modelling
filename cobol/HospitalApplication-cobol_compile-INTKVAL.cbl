000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    INTKVAL     -    ENDOSCOPY SCHEDULING INTAKE VALIDATOR      *
000400*    MAIN DRIVER.  READS THE PATIENT, SURGEON AND OPERATING-ROOM *
000500*    DELIMITED INTAKE FILES, VALIDATES EACH HEADER AGAINST ITS   *
000600*    COLUMN CATALOGUE, CONVERTS AND WRITES THE ACCEPTED DATA     *
000700*    ROWS TO THEIR FIXED-LAYOUT OUTPUT FILES, AND PRODUCES THE   *
000800*    INTAKE VALIDATION REPORT WITH PER-FILE AND GRAND TOTALS.    *
000900*    REWORKED FROM THE OLD PATLIST DETAIL-LISTING DRIVER.        *
001000******************************************************************
001100       PROGRAM-ID.  INTKVAL.
001200       AUTHOR. JON SAYLES.
001300       INSTALLATION. COBOL DEVELOPMENT CENTER.
001400       DATE-WRITTEN. 04/01/94.
001500       DATE-COMPILED. 04/01/94.
001600       SECURITY. NON-CONFIDENTIAL.
001700******************************************************************
001800*    CHANGE LOG                                                 *
001900*    04/01/94  RLH  ORIGINAL CODING, REWORKED FROM PATLIST TK1011*
002000*    04/08/94  RLH  ADDED SURGEON AND OR FILE PASSES             *
002100*    04/22/94  RLH  HEADER VALIDATION NOW DRIVEN BY HDRCHK       *
002200*    11/07/94  RLH  QUOTE-STRIP EVERY SPLIT TOKEN VIA QSTRIP     *
002300*    06/02/95  TDK  CORRECTED LAST-TOKEN-ON-LINE EDGE CASE TK1091*
002400*    11/10/95  TDK  RAISED SPLIT TABLE FROM 12 TO 20 COLUMNS     *
002500*    02/14/96  TDK  CACHE COLUMN POSITIONS ONCE PER FILE VIA     *
002600*                   COLLKUP INSTEAD OF RE-SEARCHING EVERY ROW    *
002700*    09/09/98  JFS  Y2K REVIEW - SCHED-DATETIME CCYY ALREADY 4   *
002800*                   DIGITS VIA DTPARSE, NO CHANGE HERE           *
002900*    01/05/99  JFS  RECOMPILE UNDER NEW LOAD LIBRARY STANDARDS   *
003000*    08/19/00  MLP  ADDED GRAND-TOTALS CONTROL BREAK AT EOJ      *
003100*    02/27/03  MLP  EMPTY INPUT FILE IS A FAILED HEADER, NOT AN  *
003200*                   ABEND - ONLY TABLE OVERFLOW STOPS THE RUN    *
003300*    05/02/02  MLP  SPLIT-TABLE OVERFLOW NOW GOES TO 1000-ABEND  *
003400*                   RTN INSTEAD OF SILENTLY TRUNCATING  TK1142  *
003410*    08/09/26  KMR  4900-WRITE-OR-TOTALS ABBREVIATED TO "OPER-  *
003420*                   ATING RM" BECAUSE RPT-TOT-FILE WAS ONLY    *
003430*                   X(12), WHILE EVERY OTHER OR REPORT LINE    *
003440*                   SPELLED OUT "OPERATING-ROOMS" - WIDENED    *
003450*                   RPT-TOT-FILE IN RPTLINE, NOW MOVES THE     *
003460*                   FULL NAME HERE TOO                TK1221   *
003500******************************************************************
003600
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER. IBM-390.
004000       OBJECT-COMPUTER. IBM-390.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT SYSOUT
004600           ASSIGN TO UT-S-SYSOUT
004700             ORGANIZATION IS SEQUENTIAL.
004800
004900           SELECT PATIN
005000           ASSIGN TO UT-S-PATIN
005100             ACCESS MODE IS SEQUENTIAL
005200             FILE STATUS IS PATIN-STATUS.
005300
005400           SELECT SURIN
005500           ASSIGN TO UT-S-SURIN
005600             ACCESS MODE IS SEQUENTIAL
005700             FILE STATUS IS SURIN-STATUS.
005800
005900           SELECT ORIN
006000           ASSIGN TO UT-S-ORIN
006100             ACCESS MODE IS SEQUENTIAL
006200             FILE STATUS IS ORIN-STATUS.
006300
006400           SELECT PATOUT-FILE
006500           ASSIGN TO UT-S-PATOUT
006600             ACCESS MODE IS SEQUENTIAL
006700             FILE STATUS IS PATOUT-STATUS.
006800
006900           SELECT SUROUT-FILE
007000           ASSIGN TO UT-S-SUROUT
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS SUROUT-STATUS.
007300
007400           SELECT OROUT-FILE
007500           ASSIGN TO UT-S-OROUT
007600             ACCESS MODE IS SEQUENTIAL
007700             FILE STATUS IS OROUT-STATUS.
007800
007900           SELECT VALRPT
008000           ASSIGN TO UT-S-VALRPT
008100             ORGANIZATION IS SEQUENTIAL.
008200
008300       DATA DIVISION.
008400       FILE SECTION.
008500       FD  SYSOUT
008600           RECORDING MODE IS F
008700           LABEL RECORDS ARE STANDARD
008800           RECORD CONTAINS 80 CHARACTERS
008900           BLOCK CONTAINS 0 RECORDS
009000           DATA RECORD IS SYSOUT-REC.
009100       01  SYSOUT-REC                  PIC X(80).
009200
009300       FD  VALRPT
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 100 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS VALRPT-REC.
009900       01  VALRPT-REC.
010000           COPY RPTLINE.
010100
010200      ****** THIS FILE IS PASSED IN FROM THE SCHEDULING SYSTEM
010300      ****** IT IS A DELIMITED TEXT FILE - ONE HEADER LINE OF
010400      ****** COLUMN NAMES FOLLOWED BY ONE DATA LINE PER PATIENT
010500      ****** DELIMITER IS A TAB IF ONE APPEARS, ELSE A COMMA
010600       FD  PATIN
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 132 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS PATIN-REC.
011200       01  PATIN-REC                   PIC X(132).
011300
011400      ****** THIS FILE IS PASSED IN FROM THE SCHEDULING SYSTEM
011500      ****** ONE HEADER LINE OF COLUMN NAMES, ONE DATA LINE PER
011600      ****** SURGEON.  SAME DELIMITER RULE AS PATIN.
011700       FD  SURIN
011800           RECORDING MODE IS F
011900           LABEL RECORDS ARE STANDARD
012000           RECORD CONTAINS 132 CHARACTERS
012100           BLOCK CONTAINS 0 RECORDS
012200           DATA RECORD IS SURIN-REC.
012300       01  SURIN-REC                   PIC X(132).
012400
012500      ****** THIS FILE IS PASSED IN FROM THE SCHEDULING SYSTEM
012600      ****** ONE HEADER LINE OF COLUMN NAMES, ONE DATA LINE PER
012700      ****** OPERATING ROOM.  SAME DELIMITER RULE AS PATIN.
012800       FD  ORIN
012900           RECORDING MODE IS F
013000           LABEL RECORDS ARE STANDARD
013100           RECORD CONTAINS 132 CHARACTERS
013200           BLOCK CONTAINS 0 RECORDS
013300           DATA RECORD IS ORIN-REC.
013400       01  ORIN-REC                    PIC X(132).
013500
013600       FD  PATOUT-FILE
013700           RECORDING MODE IS F
013800           LABEL RECORDS ARE STANDARD
013900           RECORD CONTAINS 107 CHARACTERS
014000           BLOCK CONTAINS 0 RECORDS
014100           DATA RECORD IS PATOUT-FD-REC.
014200       01  PATOUT-FD-REC.
014300           COPY PATOUT.
014400
014500       FD  SUROUT-FILE
014600           RECORDING MODE IS F
014700           LABEL RECORDS ARE STANDARD
014800           RECORD CONTAINS 116 CHARACTERS
014900           BLOCK CONTAINS 0 RECORDS
015000           DATA RECORD IS SUROUT-FD-REC.
015100       01  SUROUT-FD-REC.
015200           COPY SUROUT.
015300
015400       FD  OROUT-FILE
015500           RECORDING MODE IS F
015600           LABEL RECORDS ARE STANDARD
015700           RECORD CONTAINS 46 CHARACTERS
015800           BLOCK CONTAINS 0 RECORDS
015900           DATA RECORD IS OROUT-FD-REC.
016000       01  OROUT-FD-REC.
016100           COPY OROUT.
016200
016300       WORKING-STORAGE SECTION.
016400
016500       77  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
016600       77  ONE-VAL                     PIC S9(1) COMP VALUE 1.
016700
016800       01  FILE-STATUS-CODES.
016900           05  PATIN-STATUS             PIC X(02).
017000               88  PATIN-FOUND          VALUE "00".
017100           05  SURIN-STATUS             PIC X(02).
017200               88  SURIN-FOUND          VALUE "00".
017300           05  ORIN-STATUS              PIC X(02).
017400               88  ORIN-FOUND           VALUE "00".
017500           05  PATOUT-STATUS            PIC X(02).
017600           05  SUROUT-STATUS            PIC X(02).
017700           05  OROUT-STATUS             PIC X(02).
017800
017900       01  ABEND-REC.
018000           COPY ABNDWRK.
018100
018200       01  WS-RPT-LINE.
018300           COPY RPTLINE.
018400
018500       01  WS-HDR-WORK.
018600           COPY HDRWORK.
018700
018800       01  WS-PATOUT-AREA.
018900           COPY PATOUT.
019000
019100       01  WS-SUROUT-AREA.
019200           COPY SUROUT.
019300
019400       01  WS-OROUT-AREA.
019500           COPY OROUT.
019600
019700******************************************************************
019800*    WS-SPLIT-WORK HOLDS THE TOKEN LIST FOR WHICHEVER LINE (HEADER*
019900*    OR DATA ROW, WHICHEVER FILE) WAS LAST RUN THROUGH THE SPLIT  *
020000*    PARAGRAPHS.  THE ALT REDEFINES LETS A FULL TABLE BE MOVED IN *
020100*    ONE SHOT INTO THE SAME-SHAPED LINKAGE TABLES OF HDRCHK AND   *
020200*    COLLKUP.                                                    *
020300******************************************************************
020400       01  WS-SPLIT-WORK.
020500           05  WS-SPLIT-COUNT           PIC S9(4) COMP.
020600           05  WS-SPLIT-TABLE.
020700               10  WS-SPLIT-ENTRY OCCURS 20 TIMES
020800                                         PIC X(30).
020900       01  WS-SPLIT-TBL-ALT REDEFINES WS-SPLIT-WORK.
021000           05  FILLER                   PIC S9(4) COMP.
021100           05  FILLER                   PIC X(600).
021200
021300       01  WS-LINE-AREA.
021400           05  WS-LINE-BUF              PIC X(132).
021500           05  WS-LINE-LEN              PIC S9(4) COMP.
021600           05  WS-DELIM-CHAR            PIC X(01).
021700
021800       01  WS-TOKEN-AREA.
021900           05  WS-TOK-WORK              PIC X(30).
022000           05  WS-TOK-SHIFT-BUF         PIC X(30).
022100           05  WS-TOK-LEN               PIC S9(4) COMP.
022200           05  WS-CHAR-IDX              PIC S9(4) COMP.
022300           05  WS-CUR-CHAR              PIC X(01).
022400
022500       01  WS-QS-AREA.
022600           05  WS-QS-TEXT               PIC X(100).
022700           05  WS-QS-TEXT-LEN           PIC S9(4) COMP.
022800
022900       01  WS-LC-AREA.
023000           05  WS-LC-TEXT               PIC X(132).
023100           05  WS-LC-TEXT-LEN           PIC S9(4) COMP.
023200
023300       01  WS-FETCH-AREA.
023400           05  WS-FETCH-POS             PIC S9(4) COMP.
023500           05  WS-RAW-FIELD             PIC X(30).
023600           05  WS-RAW-LEN               PIC S9(4) COMP.
023700
023800******************************************************************
023900*    WS-CAT-WORK HOLDS WHICHEVER FILE'S COLUMN CATALOGUE WAS LAST *
024000*    LOADED BY ONE OF THE 00XX-LOAD-xxx-CAT PARAGRAPHS BELOW.     *
024100******************************************************************
024200       01  WS-CAT-WORK.
024300           05  WS-CAT-COUNT             PIC S9(4) COMP.
024400           05  WS-CAT-TABLE.
024500               10  WS-CAT-ENTRY OCCURS 10 TIMES.
024600                   15  WS-CAT-NAME      PIC X(30).
024700                   15  WS-CAT-REQUIRED-SW
024800                                         PIC X(01).
024900                       88  WS-CAT-REQUIRED VALUE "Y".
025000
025100******************************************************************
025200*    WS-HC-AREA MIRRORS HDRCHK'S HC-PARM LINKAGE RECORD FIELD FOR *
025300*    FIELD SO THE WHOLE GROUP CAN BE PASSED ON ONE CALL.          *
025400******************************************************************
025500       01  WS-HC-AREA.
025600           05  WS-HC-HDR-COL-COUNT      PIC S9(4) COMP.
025700           05  WS-HC-HDR-COL-TABLE.
025800               10  WS-HC-HDR-COL-ENTRY OCCURS 20 TIMES
025900                                         PIC X(30).
026000           05  WS-HC-CAT-COUNT          PIC S9(4) COMP.
026100           05  WS-HC-CAT-TABLE.
026200               10  WS-HC-CAT-ENTRY OCCURS 10 TIMES.
026300                   15  WS-HC-CAT-NAME   PIC X(30).
026400                   15  WS-HC-CAT-REQUIRED-SW
026500                                         PIC X(01).
026600           05  WS-HC-MISSING-COUNT      PIC S9(4) COMP.
026700           05  WS-HC-MISSING-LIST.
026800               10  WS-HC-MISSING-ENTRY OCCURS 10 TIMES
026900                                         PIC X(30).
027000           05  WS-HC-UNUSED-COUNT       PIC S9(4) COMP.
027100           05  WS-HC-UNUSED-LIST.
027200               10  WS-HC-UNUSED-ENTRY OCCURS 20 TIMES
027300                                         PIC X(30).
027400
027500******************************************************************
027600*    WS-CK-AREA MIRRORS COLLKUP'S CK-PARM LINKAGE RECORD.         *
027700******************************************************************
027800       01  WS-CK-AREA.
027900           05  WS-CK-FUNCTION           PIC X(01).
028000           05  WS-CK-SEARCH-NAME        PIC X(30).
028100           05  WS-CK-COMPARE-VALUE      PIC X(30).
028200           05  WS-CK-TABLE-COUNT        PIC S9(4) COMP.
028300           05  WS-CK-NAME-TABLE.
028400               10  WS-CK-NAME-ENTRY OCCURS 20 TIMES
028500                                         PIC X(30).
028600           05  WS-CK-ROW-TABLE.
028700               10  WS-CK-ROW-ENTRY OCCURS 20 TIMES
028800                                         PIC X(30).
028900           05  WS-CK-COL-INDEX          PIC S9(4) COMP.
029000           05  WS-CK-FOUND-SW           PIC X(01).
029100           05  WS-CK-FATAL-SW           PIC X(01).
029200           05  WS-CK-EQUAL-SW           PIC X(01).
029300           05  WS-CK-RESULT-VALUE       PIC X(30).
029400
029500******************************************************************
029600*    WS-DT-AREA MIRRORS DTPARSE'S DT-PARM LINKAGE RECORD.         *
029700******************************************************************
029800       01  WS-DT-AREA.
029900           05  WS-DT-INPUT              PIC X(30).
030000           05  WS-DT-INPUT-LEN          PIC S9(4) COMP.
030100           05  WS-DT-OUT-DATE           PIC X(10).
030200           05  WS-DT-OUT-TIME           PIC X(08).
030300           05  WS-DT-VALID-SW           PIC X(01).
030400               88  WS-DT-VALID          VALUE "Y".
030500               88  WS-DT-INVALID        VALUE "N".
030600
030700******************************************************************
030800*    WS-NP-AREA MIRRORS NUMPARS'S NP-PARM LINKAGE RECORD.         *
030900******************************************************************
031000       01  WS-NP-AREA.
031100           05  WS-NP-TYPE-SW            PIC X(01).
031200               88  WS-NP-INTEGER        VALUE "I".
031300               88  WS-NP-DECIMAL        VALUE "D".
031400           05  WS-NP-INPUT              PIC X(20).
031500           05  WS-NP-INPUT-LEN          PIC S9(4) COMP.
031600           05  WS-NP-INT-OUT            PIC S9(7) COMP.
031700           05  WS-NP-DEC-OUT            PIC S9(7)V99 COMP-3.
031800           05  WS-NP-VALID-SW           PIC X(01).
031900               88  WS-NP-VALID          VALUE "Y".
032000               88  WS-NP-INVALID        VALUE "N".
032100
032200       01  WS-UR-TEXT                   PIC X(50).
032300
032400******************************************************************
032500*    WS-POS-1 THRU WS-POS-6 ARE THE CACHED HEADER POSITIONS FOR   *
032600*    WHICHEVER FILE IS CURRENTLY BEING PARSED - PATIENTS USE ALL  *
032700*    SIX, SURGEONS USE THE FIRST FIVE, OPERATING ROOMS USE THE    *
032800*    FIRST THREE.  SEE THE 2200-/3200-/4200-CACHE PARAGRAPHS.     *
032900******************************************************************
033000       01  WS-POSITIONS.
033100           05  WS-POS-1                 PIC S9(4) COMP.
033200           05  WS-POS-2                 PIC S9(4) COMP.
033300           05  WS-POS-3                 PIC S9(4) COMP.
033400           05  WS-POS-4                 PIC S9(4) COMP.
033500           05  WS-POS-5                 PIC S9(4) COMP.
033600           05  WS-POS-6                 PIC S9(4) COMP.
033700
033800       01  WS-LIST-AREA.
033900           05  WS-LIST-TEXT             PIC X(90).
034000           05  WS-LIST-PTR              PIC S9(4) COMP.
034100           05  WS-LIST-IDX              PIC S9(4) COMP.
034200           05  WS-NAME-LEN              PIC S9(4) COMP.
034250
034260******************************************************************
034270*    WS-NUM-EDIT-AREA - CONVERTS A COMP RECORD COUNTER TO DISPLAY *
034280*    TEXT FOR THE REJECTED-RECORD MESSAGE LINES.  STRING CANNOT   *
034290*    TAKE A COMP FIELD AS A SENDING ITEM DIRECTLY.                *
034300******************************************************************
034310       01  WS-NUM-EDIT-AREA.
034320           05  WS-NUM-SRC               PIC S9(7) COMP.
034330           05  WS-NUM-DISP              PIC ZZZZZZ9.
034340           05  WS-NUM-TEXT REDEFINES WS-NUM-DISP
034350                                        PIC X(07).
034360           05  WS-NUM-START             PIC S9(4) COMP.
034370
034400       01  COUNTERS.
034500           05  WS-PAT-READ              PIC S9(7) COMP.
034600           05  WS-PAT-WRITTEN           PIC S9(7) COMP.
034700           05  WS-PAT-REJECTED          PIC S9(7) COMP.
034800           05  WS-SUR-READ              PIC S9(7) COMP.
034900           05  WS-SUR-WRITTEN           PIC S9(7) COMP.
035000           05  WS-SUR-REJECTED          PIC S9(7) COMP.
035100           05  WS-OR-READ               PIC S9(7) COMP.
035200           05  WS-OR-WRITTEN            PIC S9(7) COMP.
035300           05  WS-OR-REJECTED           PIC S9(7) COMP.
035400           05  WS-GRAND-READ            PIC S9(7) COMP.
035500           05  WS-GRAND-WRITTEN         PIC S9(7) COMP.
035600           05  WS-GRAND-REJECTED        PIC S9(7) COMP.
035700
035800       01  FLAGS-AND-SWITCHES.
035900           05  WS-PAT-EOF-SW            PIC X(01).
036000               88  WS-PAT-EOF           VALUE "Y".
036100           05  WS-SUR-EOF-SW            PIC X(01).
036200               88  WS-SUR-EOF           VALUE "Y".
036300           05  WS-OR-EOF-SW             PIC X(01).
036400               88  WS-OR-EOF            VALUE "Y".
036500           05  WS-PAT-VALIDATED-SW      PIC X(01).
036600               88  WS-PAT-VALIDATED     VALUE "Y".
036700           05  WS-SUR-VALIDATED-SW      PIC X(01).
036800               88  WS-SUR-VALIDATED     VALUE "Y".
036900           05  WS-OR-VALIDATED-SW       PIC X(01).
037000               88  WS-OR-VALIDATED      VALUE "Y".
037100           05  WS-REJECT-SW             PIC X(01).
037200               88  WS-RECORD-REJECTED   VALUE "Y".
037300
037400       PROCEDURE DIVISION.
037500
037600       000-HOUSEKEEPING.
037700           PERFORM 800-OPEN-FILES THRU 800-EXIT.
037800           MOVE 0 TO WS-GRAND-READ WS-GRAND-WRITTEN
037900                     WS-GRAND-REJECTED.
038000       000-EXIT.
038100           EXIT.
038200
038300       100-MAINLINE.
038400           PERFORM 2000-PROCESS-PATIENTS THRU 2000-EXIT.
038500           PERFORM 3000-PROCESS-SURGEONS THRU 3000-EXIT.
038600           PERFORM 4000-PROCESS-OPERROOMS THRU 4000-EXIT.
038700           PERFORM 5000-WRITE-GRAND-TOTALS THRU 5000-EXIT.
038800       100-EXIT.
038900           EXIT.
039000
039100       999-CLEANUP.
039200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039300           DISPLAY "******** NORMAL END OF JOB INTKVAL ********".
039350           STOP RUN.
039400       999-EXIT.
039500           EXIT.
039600
039700       1000-ABEND-RTN.
039800           WRITE SYSOUT-REC FROM ABND-REASON.
039900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040000           DISPLAY "*** ABNORMAL END OF JOB-INTKVAL ***" UPON CONSOLE.
040100           DIVIDE ZERO-VAL INTO ONE-VAL.
040200
040300******************************************************************
040400*    PATIENT FILE PASS - 2000 SERIES                              *
040500******************************************************************
040600       2000-PROCESS-PATIENTS.
040700           MOVE 0 TO WS-PAT-READ WS-PAT-WRITTEN WS-PAT-REJECTED.
040800           MOVE "N" TO WS-PAT-EOF-SW.
040900           PERFORM 2100-VALIDATE-PAT-HEADER THRU 2100-EXIT.
041000           IF WS-PAT-VALIDATED
041100               PERFORM 2200-CACHE-PAT-POSITIONS THRU 2200-EXIT
041200               PERFORM 2300-READ-PAT-RECORD THRU 2300-EXIT
041300               PERFORM 2400-PROCESS-PAT-RECORD THRU 2400-EXIT
041400                   UNTIL WS-PAT-EOF.
041500           PERFORM 2900-WRITE-PAT-TOTALS THRU 2900-EXIT.
041600       2000-EXIT.
041700           EXIT.
041800
041900       2100-VALIDATE-PAT-HEADER.
042000           MOVE "N" TO WS-PAT-VALIDATED-SW.
042100           MOVE SPACES TO WS-LINE-BUF.
042200           READ PATIN INTO WS-LINE-BUF
042300               AT END
042400               PERFORM 2150-PAT-EMPTY-FILE THRU 2150-EXIT
042500               GO TO 2100-EXIT.
042600           PERFORM 0600-CLEAN-AND-SPLIT THRU 0600-EXIT.
042700           MOVE WS-SPLIT-COUNT TO HDR-COL-COUNT.
042800           MOVE WS-SPLIT-TABLE TO HDR-COL-TABLE.
042900           PERFORM 0050-LOAD-PAT-CAT THRU 0050-EXIT.
043000           PERFORM 0900-RUN-HDRCHK THRU 0900-EXIT.
043100           PERFORM 2190-BUILD-PAT-VERDICT THRU 2190-EXIT.
043200       2100-EXIT.
043300           EXIT.
043400
043500       2150-PAT-EMPTY-FILE.
043600           MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE.
043700           STRING "PATIENTS: FAILED: Empty input file"
043800                                       DELIMITED BY SIZE
043900               INTO RPT-TEXT-O OF WS-RPT-LINE
044000           END-STRING.
044100           PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
044200           MOVE "Y" TO WS-PAT-EOF-SW.
044300       2150-EXIT.
044400           EXIT.
044500
044600       2190-BUILD-PAT-VERDICT.
044700           PERFORM 0800-BUILD-MISSING-LIST THRU 0800-EXIT.
044800           MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE.
044900           IF WS-HC-MISSING-COUNT = 0
045000               STRING "PATIENTS: VALIDATED" DELIMITED BY SIZE
045100                   INTO RPT-TEXT-O OF WS-RPT-LINE
045200               END-STRING
045300               MOVE "Y" TO WS-PAT-VALIDATED-SW
045400           ELSE
045500               STRING "PATIENTS: FAILED: Missing required "
045600                                           DELIMITED BY SIZE
045700                      "columns: "          DELIMITED BY SIZE
045800                      WS-LIST-TEXT (1:WS-LIST-PTR - 1)
045900                                           DELIMITED BY SIZE
046000                   INTO RPT-TEXT-O OF WS-RPT-LINE
046100               END-STRING
046200               MOVE "N" TO WS-PAT-VALIDATED-SW.
046300           PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
046400
046500           PERFORM 0850-BUILD-UNUSED-LIST THRU 0850-EXIT.
046600           IF WS-HC-UNUSED-COUNT > 0
046700               MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE
046800               STRING "WARNING: Unused columns: "
046900                                           DELIMITED BY SIZE
047000                      WS-LIST-TEXT (1:WS-LIST-PTR - 1)
047100                                           DELIMITED BY SIZE
047200                   INTO RPT-TEXT-O OF WS-RPT-LINE
047300               END-STRING
047400               PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
047500       2190-EXIT.
047600           EXIT.
047700
047800*    2200-CACHE-PAT-POSITIONS -- ONE COLLKUP CALL PER CATALOGUE
047900*    FIELD, DONE ONCE AGAINST THE HEADER LIST RATHER THAN ON
048000*    EVERY DATA ROW.  POSITIONS: 1=PATIENT_ID 2=SCHEDULED_DATETIME
048100*    3=PROCEDURE 4=NAME 5=PREFERRED_SURGEON 6=PRIORITY.
048200       2200-CACHE-PAT-POSITIONS.
048300           MOVE HDR-COL-COUNT TO WS-CK-TABLE-COUNT.
048400           MOVE HDR-COL-TABLE TO WS-CK-NAME-TABLE.
048500           MOVE "2" TO WS-CK-FUNCTION.
048600           MOVE "patient_id" TO WS-CK-SEARCH-NAME.
048700           CALL "COLLKUP" USING WS-CK-AREA.
048800           MOVE WS-CK-COL-INDEX TO WS-POS-1.
048900           MOVE "scheduled_datetime" TO WS-CK-SEARCH-NAME.
049000           CALL "COLLKUP" USING WS-CK-AREA.
049100           MOVE WS-CK-COL-INDEX TO WS-POS-2.
049200           MOVE "procedure" TO WS-CK-SEARCH-NAME.
049300           CALL "COLLKUP" USING WS-CK-AREA.
049400           MOVE WS-CK-COL-INDEX TO WS-POS-3.
049500           MOVE "1" TO WS-CK-FUNCTION.
049600           MOVE "name" TO WS-CK-SEARCH-NAME.
049700           CALL "COLLKUP" USING WS-CK-AREA.
049800           MOVE WS-CK-COL-INDEX TO WS-POS-4.
049900           MOVE "preferred_surgeon" TO WS-CK-SEARCH-NAME.
050000           CALL "COLLKUP" USING WS-CK-AREA.
050100           MOVE WS-CK-COL-INDEX TO WS-POS-5.
050200           MOVE "priority" TO WS-CK-SEARCH-NAME.
050300           CALL "COLLKUP" USING WS-CK-AREA.
050400           MOVE WS-CK-COL-INDEX TO WS-POS-6.
050500       2200-EXIT.
050600           EXIT.
050700
050800       2300-READ-PAT-RECORD.
050900           MOVE SPACES TO WS-LINE-BUF.
051000           READ PATIN INTO WS-LINE-BUF
051100               AT END
051200               MOVE "Y" TO WS-PAT-EOF-SW
051300               GO TO 2300-EXIT.
051400           ADD 1 TO WS-PAT-READ.
051500       2300-EXIT.
051600           EXIT.
051700
051800       2400-PROCESS-PAT-RECORD.
051900           MOVE "N" TO WS-REJECT-SW.
052000           PERFORM 0600-CLEAN-AND-SPLIT THRU 0600-EXIT.
052100           MOVE SPACES TO WS-PATOUT-AREA.
052200           PERFORM 2410-EXTRACT-PAT-ID THRU 2410-EXIT.
052300           PERFORM 2420-EXTRACT-PAT-NAME THRU 2420-EXIT.
052400           PERFORM 2430-EXTRACT-PAT-SCHED THRU 2430-EXIT.
052500           PERFORM 2440-EXTRACT-PAT-PROC THRU 2440-EXIT.
052600           PERFORM 2450-EXTRACT-PAT-PREF-SURG THRU 2450-EXIT.
052700           PERFORM 2460-EXTRACT-PAT-PRIORITY THRU 2460-EXIT.
052800           IF WS-RECORD-REJECTED
052900               ADD 1 TO WS-PAT-REJECTED
053000           ELSE
053100               WRITE PATOUT-FD-REC FROM WS-PATOUT-AREA
053200               ADD 1 TO WS-PAT-WRITTEN.
053300           PERFORM 2300-READ-PAT-RECORD THRU 2300-EXIT.
053400       2400-EXIT.
053500           EXIT.
053600
053700       2410-EXTRACT-PAT-ID.
053800           MOVE WS-POS-1 TO WS-FETCH-POS.
053900           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
054000           MOVE WS-RAW-FIELD (1:10) TO PAT-ID-O.
054100       2410-EXIT.
054200           EXIT.
054300
054400       2420-EXTRACT-PAT-NAME.
054500           MOVE WS-POS-4 TO WS-FETCH-POS.
054600           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
054700           MOVE WS-RAW-FIELD TO PAT-NAME-O.
054800       2420-EXIT.
054900           EXIT.
055000
055100*    2430-EXTRACT-PAT-SCHED -- A BAD SCHEDULED_DATETIME REJECTS
055200*    THE WHOLE RECORD.
055300       2430-EXTRACT-PAT-SCHED.
055400           MOVE WS-POS-2 TO WS-FETCH-POS.
055500           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
055600           MOVE SPACES TO WS-DT-INPUT.
055700           MOVE WS-RAW-FIELD TO WS-DT-INPUT (1:30).
055800           MOVE WS-RAW-LEN TO WS-DT-INPUT-LEN.
055900           CALL "DTPARSE" USING WS-DT-AREA.
056000           IF WS-DT-INVALID
056100               MOVE "Y" TO WS-REJECT-SW
056200               PERFORM 2435-REPORT-SCHED-REJECT THRU 2435-EXIT
056300           ELSE
056400               MOVE WS-DT-OUT-DATE TO PAT-SCHED-DATE-O
056500               MOVE WS-DT-OUT-TIME TO PAT-SCHED-TIME-O.
056600       2430-EXIT.
056700           EXIT.
056800
056900       2435-REPORT-SCHED-REJECT.
056950           MOVE WS-PAT-READ TO WS-NUM-SRC.
056960           PERFORM 0680-EDIT-NUMBER THRU 0680-EXIT.
057000           MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE.
057100           STRING "REJECTED PATIENTS RECORD " DELIMITED BY SIZE
057150                  WS-NUM-TEXT (WS-NUM-START:8 - WS-NUM-START)
057160                                           DELIMITED BY SIZE
057300                  ": scheduled_datetime="  DELIMITED BY SIZE
057400                  WS-RAW-FIELD (1:WS-RAW-LEN)
057500                                           DELIMITED BY SIZE
057600                  " - invalid date/time"   DELIMITED BY SIZE
057700               INTO RPT-TEXT-O OF WS-RPT-LINE
057800           END-STRING.
057900           PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
058000       2435-EXIT.
058100           EXIT.
058200
058300       2440-EXTRACT-PAT-PROC.
058400           MOVE WS-POS-3 TO WS-FETCH-POS.
058500           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
058600           MOVE SPACES TO WS-UR-TEXT.
058700           MOVE WS-RAW-FIELD TO WS-UR-TEXT (1:30).
058800           CALL "UPRNDR" USING WS-UR-TEXT.
058900           MOVE WS-UR-TEXT (1:30) TO PAT-PROC-NAME-O.
059000       2440-EXIT.
059100           EXIT.
059200
059300       2450-EXTRACT-PAT-PREF-SURG.
059400           MOVE WS-POS-5 TO WS-FETCH-POS.
059500           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
059600           MOVE WS-RAW-FIELD (1:10) TO PAT-PREF-SURG-O.
059700       2450-EXIT.
059800           EXIT.
059900
060000*    2460-EXTRACT-PAT-PRIORITY -- EMPTY OR "NA" COMES BACK ZERO
060100*    FROM NUMPARS, A BAD VALUE REJECTS THE WHOLE RECORD.
060200       2460-EXTRACT-PAT-PRIORITY.
060300           MOVE WS-POS-6 TO WS-FETCH-POS.
060400           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
060500           MOVE "I" TO WS-NP-TYPE-SW.
060600           MOVE SPACES TO WS-NP-INPUT.
060700           MOVE WS-RAW-FIELD (1:20) TO WS-NP-INPUT.
060800           MOVE WS-RAW-LEN TO WS-NP-INPUT-LEN.
060900           CALL "NUMPARS" USING WS-NP-AREA.
061000           IF WS-NP-INVALID
061100               MOVE "Y" TO WS-REJECT-SW
061200               PERFORM 2465-REPORT-PRIORITY-REJECT THRU 2465-EXIT
061300           ELSE
061400               MOVE WS-NP-INT-OUT TO PAT-PRIORITY-O.
061500       2460-EXIT.
061600           EXIT.
061700
061800       2465-REPORT-PRIORITY-REJECT.
061850           MOVE WS-PAT-READ TO WS-NUM-SRC.
061860           PERFORM 0680-EDIT-NUMBER THRU 0680-EXIT.
061900           MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE.
062000           STRING "REJECTED PATIENTS RECORD " DELIMITED BY SIZE
062050                  WS-NUM-TEXT (WS-NUM-START:8 - WS-NUM-START)
062060                                           DELIMITED BY SIZE
062200                  ": priority="             DELIMITED BY SIZE
062300                  WS-RAW-FIELD (1:WS-RAW-LEN)
062400                                           DELIMITED BY SIZE
062500                  " - invalid integer"     DELIMITED BY SIZE
062600               INTO RPT-TEXT-O OF WS-RPT-LINE
062700           END-STRING.
062800           PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
062900       2465-EXIT.
063000           EXIT.
063100
063200       2900-WRITE-PAT-TOTALS.
063300           MOVE SPACES TO RPT-TOTALS-LINE OF WS-RPT-LINE.
063400           MOVE "TOTALS " TO RPT-TOT-LIT OF WS-RPT-LINE.
063500           MOVE "PATIENTS"  TO RPT-TOT-FILE OF WS-RPT-LINE.
063600           MOVE ": "        TO RPT-TOT-COLON OF WS-RPT-LINE.
063700           MOVE "READ="     TO RPT-TOT-READ-LIT OF WS-RPT-LINE.
063800           MOVE WS-PAT-READ TO RPT-TOT-READ-O OF WS-RPT-LINE.
063900           MOVE SPACE       TO RPT-TOT-FILL1 OF WS-RPT-LINE.
064000           MOVE "WRITTEN="  TO RPT-TOT-WRIT-LIT OF WS-RPT-LINE.
064100           MOVE WS-PAT-WRITTEN TO RPT-TOT-WRIT-O OF WS-RPT-LINE.
064200           MOVE SPACE       TO RPT-TOT-FILL2 OF WS-RPT-LINE.
064300           MOVE "REJECTED=" TO RPT-TOT-REJ-LIT OF WS-RPT-LINE.
064400           MOVE WS-PAT-REJECTED TO RPT-TOT-REJ-O OF WS-RPT-LINE.
064500           MOVE WS-RPT-LINE TO VALRPT-REC.
064600           WRITE VALRPT-REC.
064700           ADD WS-PAT-READ TO WS-GRAND-READ.
064800           ADD WS-PAT-WRITTEN TO WS-GRAND-WRITTEN.
064900           ADD WS-PAT-REJECTED TO WS-GRAND-REJECTED.
065000       2900-EXIT.
065100           EXIT.
065200
065300******************************************************************
065400*    SURGEON FILE PASS - 3000 SERIES                              *
065500******************************************************************
065600       3000-PROCESS-SURGEONS.
065700           MOVE 0 TO WS-SUR-READ WS-SUR-WRITTEN WS-SUR-REJECTED.
065800           MOVE "N" TO WS-SUR-EOF-SW.
065900           PERFORM 3100-VALIDATE-SUR-HEADER THRU 3100-EXIT.
066000           IF WS-SUR-VALIDATED
066100               PERFORM 3200-CACHE-SUR-POSITIONS THRU 3200-EXIT
066200               PERFORM 3300-READ-SUR-RECORD THRU 3300-EXIT
066300               PERFORM 3400-PROCESS-SUR-RECORD THRU 3400-EXIT
066400                   UNTIL WS-SUR-EOF.
066500           PERFORM 3900-WRITE-SUR-TOTALS THRU 3900-EXIT.
066600       3000-EXIT.
066700           EXIT.
066800
066900       3100-VALIDATE-SUR-HEADER.
067000           MOVE "N" TO WS-SUR-VALIDATED-SW.
067100           MOVE SPACES TO WS-LINE-BUF.
067200           READ SURIN INTO WS-LINE-BUF
067300               AT END
067400               PERFORM 3150-SUR-EMPTY-FILE THRU 3150-EXIT
067500               GO TO 3100-EXIT.
067600           PERFORM 0600-CLEAN-AND-SPLIT THRU 0600-EXIT.
067700           MOVE WS-SPLIT-COUNT TO HDR-COL-COUNT.
067800           MOVE WS-SPLIT-TABLE TO HDR-COL-TABLE.
067900           PERFORM 0060-LOAD-SUR-CAT THRU 0060-EXIT.
068000           PERFORM 0900-RUN-HDRCHK THRU 0900-EXIT.
068100           PERFORM 3190-BUILD-SUR-VERDICT THRU 3190-EXIT.
068200       3100-EXIT.
068300           EXIT.
068400
068500       3150-SUR-EMPTY-FILE.
068600           MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE.
068700           STRING "SURGEONS: FAILED: Empty input file"
068800                                       DELIMITED BY SIZE
068900               INTO RPT-TEXT-O OF WS-RPT-LINE
069000           END-STRING.
069100           PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
069200           MOVE "Y" TO WS-SUR-EOF-SW.
069300       3150-EXIT.
069400           EXIT.
069500
069600       3190-BUILD-SUR-VERDICT.
069700           PERFORM 0800-BUILD-MISSING-LIST THRU 0800-EXIT.
069800           MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE.
069900           IF WS-HC-MISSING-COUNT = 0
070000               STRING "SURGEONS: VALIDATED" DELIMITED BY SIZE
070100                   INTO RPT-TEXT-O OF WS-RPT-LINE
070200               END-STRING
070300               MOVE "Y" TO WS-SUR-VALIDATED-SW
070400           ELSE
070500               STRING "SURGEONS: FAILED: Missing required "
070600                                           DELIMITED BY SIZE
070700                      "columns: "          DELIMITED BY SIZE
070800                      WS-LIST-TEXT (1:WS-LIST-PTR - 1)
070900                                           DELIMITED BY SIZE
071000                   INTO RPT-TEXT-O OF WS-RPT-LINE
071100               END-STRING
071200               MOVE "N" TO WS-SUR-VALIDATED-SW.
071300           PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
071400
071500           PERFORM 0850-BUILD-UNUSED-LIST THRU 0850-EXIT.
071600           IF WS-HC-UNUSED-COUNT > 0
071700               MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE
071800               STRING "WARNING: Unused columns: "
071900                                           DELIMITED BY SIZE
072000                      WS-LIST-TEXT (1:WS-LIST-PTR - 1)
072100                                           DELIMITED BY SIZE
072200                   INTO RPT-TEXT-O OF WS-RPT-LINE
072300               END-STRING
072400               PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
072500       3190-EXIT.
072600           EXIT.
072700
072800*    3200-CACHE-SUR-POSITIONS -- POSITIONS: 1=SURGEON_ID 2=NAME
072900*    3=SKILLS 4=SHIFT_START 5=SHIFT_END.
073000       3200-CACHE-SUR-POSITIONS.
073100           MOVE HDR-COL-COUNT TO WS-CK-TABLE-COUNT.
073200           MOVE HDR-COL-TABLE TO WS-CK-NAME-TABLE.
073300           MOVE "2" TO WS-CK-FUNCTION.
073400           MOVE "surgeon_id" TO WS-CK-SEARCH-NAME.
073500           CALL "COLLKUP" USING WS-CK-AREA.
073600           MOVE WS-CK-COL-INDEX TO WS-POS-1.
073700           MOVE "1" TO WS-CK-FUNCTION.
073800           MOVE "name" TO WS-CK-SEARCH-NAME.
073900           CALL "COLLKUP" USING WS-CK-AREA.
074000           MOVE WS-CK-COL-INDEX TO WS-POS-2.
074100           MOVE "skills" TO WS-CK-SEARCH-NAME.
074200           CALL "COLLKUP" USING WS-CK-AREA.
074300           MOVE WS-CK-COL-INDEX TO WS-POS-3.
074400           MOVE "shift_start" TO WS-CK-SEARCH-NAME.
074500           CALL "COLLKUP" USING WS-CK-AREA.
074600           MOVE WS-CK-COL-INDEX TO WS-POS-4.
074700           MOVE "shift_end" TO WS-CK-SEARCH-NAME.
074800           CALL "COLLKUP" USING WS-CK-AREA.
074900           MOVE WS-CK-COL-INDEX TO WS-POS-5.
075000       3200-EXIT.
075100           EXIT.
075200
075300       3300-READ-SUR-RECORD.
075400           MOVE SPACES TO WS-LINE-BUF.
075500           READ SURIN INTO WS-LINE-BUF
075600               AT END
075700               MOVE "Y" TO WS-SUR-EOF-SW
075800               GO TO 3300-EXIT.
075900           ADD 1 TO WS-SUR-READ.
076000       3300-EXIT.
076100           EXIT.
076200
076300       3400-PROCESS-SUR-RECORD.
076400           MOVE "N" TO WS-REJECT-SW.
076500           PERFORM 0600-CLEAN-AND-SPLIT THRU 0600-EXIT.
076600           MOVE SPACES TO WS-SUROUT-AREA.
076700           PERFORM 3410-EXTRACT-SUR-ID THRU 3410-EXIT.
076800           PERFORM 3420-EXTRACT-SUR-NAME THRU 3420-EXIT.
076900           PERFORM 3430-EXTRACT-SUR-SKILLS THRU 3430-EXIT.
077000           PERFORM 3440-EXTRACT-SUR-SHIFT-START THRU 3440-EXIT.
077100           PERFORM 3450-EXTRACT-SUR-SHIFT-END THRU 3450-EXIT.
077200           IF WS-RECORD-REJECTED
077300               ADD 1 TO WS-SUR-REJECTED
077400           ELSE
077500               WRITE SUROUT-FD-REC FROM WS-SUROUT-AREA
077600               ADD 1 TO WS-SUR-WRITTEN.
077700           PERFORM 3300-READ-SUR-RECORD THRU 3300-EXIT.
077800       3400-EXIT.
077900           EXIT.
078000
078100       3410-EXTRACT-SUR-ID.
078200           MOVE WS-POS-1 TO WS-FETCH-POS.
078300           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
078400           MOVE WS-RAW-FIELD (1:10) TO SUR-ID-O.
078500       3410-EXIT.
078600           EXIT.
078700
078800       3420-EXTRACT-SUR-NAME.
078900           MOVE WS-POS-2 TO WS-FETCH-POS.
079000           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
079100           MOVE WS-RAW-FIELD TO SUR-NAME-O.
079200       3420-EXIT.
079300           EXIT.
079400
079500       3430-EXTRACT-SUR-SKILLS.
079600           MOVE WS-POS-3 TO WS-FETCH-POS.
079700           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
079800           MOVE SPACES TO WS-UR-TEXT.
079900           MOVE WS-RAW-FIELD TO WS-UR-TEXT (1:30).
080000           CALL "UPRNDR" USING WS-UR-TEXT.
080100           MOVE WS-UR-TEXT (1:50) TO SUR-SKILLS-O.
080200       3430-EXIT.
080300           EXIT.
080400
080500       3440-EXTRACT-SUR-SHIFT-START.
080600           MOVE WS-POS-4 TO WS-FETCH-POS.
080700           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
080800           MOVE WS-RAW-FIELD (1:8) TO SUR-SHIFT-START-O.
080900       3440-EXIT.
081000           EXIT.
081100
081200       3450-EXTRACT-SUR-SHIFT-END.
081300           MOVE WS-POS-5 TO WS-FETCH-POS.
081400           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
081500           MOVE WS-RAW-FIELD (1:8) TO SUR-SHIFT-END-O.
081600       3450-EXIT.
081700           EXIT.
081800
081900       3900-WRITE-SUR-TOTALS.
082000           MOVE SPACES TO RPT-TOTALS-LINE OF WS-RPT-LINE.
082100           MOVE "TOTALS " TO RPT-TOT-LIT OF WS-RPT-LINE.
082200           MOVE "SURGEONS"  TO RPT-TOT-FILE OF WS-RPT-LINE.
082300           MOVE ": "        TO RPT-TOT-COLON OF WS-RPT-LINE.
082400           MOVE "READ="     TO RPT-TOT-READ-LIT OF WS-RPT-LINE.
082500           MOVE WS-SUR-READ TO RPT-TOT-READ-O OF WS-RPT-LINE.
082600           MOVE SPACE       TO RPT-TOT-FILL1 OF WS-RPT-LINE.
082700           MOVE "WRITTEN="  TO RPT-TOT-WRIT-LIT OF WS-RPT-LINE.
082800           MOVE WS-SUR-WRITTEN TO RPT-TOT-WRIT-O OF WS-RPT-LINE.
082900           MOVE SPACE       TO RPT-TOT-FILL2 OF WS-RPT-LINE.
083000           MOVE "REJECTED=" TO RPT-TOT-REJ-LIT OF WS-RPT-LINE.
083100           MOVE WS-SUR-REJECTED TO RPT-TOT-REJ-O OF WS-RPT-LINE.
083200           MOVE WS-RPT-LINE TO VALRPT-REC.
083300           WRITE VALRPT-REC.
083400           ADD WS-SUR-READ TO WS-GRAND-READ.
083500           ADD WS-SUR-WRITTEN TO WS-GRAND-WRITTEN.
083600           ADD WS-SUR-REJECTED TO WS-GRAND-REJECTED.
083700       3900-EXIT.
083800           EXIT.
083900
084000******************************************************************
084100*    OPERATING-ROOM FILE PASS - 4000 SERIES                       *
084200******************************************************************
084300       4000-PROCESS-OPERROOMS.
084400           MOVE 0 TO WS-OR-READ WS-OR-WRITTEN WS-OR-REJECTED.
084500           MOVE "N" TO WS-OR-EOF-SW.
084600           PERFORM 4100-VALIDATE-OR-HEADER THRU 4100-EXIT.
084700           IF WS-OR-VALIDATED
084800               PERFORM 4200-CACHE-OR-POSITIONS THRU 4200-EXIT
084900               PERFORM 4300-READ-OR-RECORD THRU 4300-EXIT
085000               PERFORM 4400-PROCESS-OR-RECORD THRU 4400-EXIT
085100                   UNTIL WS-OR-EOF.
085200           PERFORM 4900-WRITE-OR-TOTALS THRU 4900-EXIT.
085300       4000-EXIT.
085400           EXIT.
085500
085600       4100-VALIDATE-OR-HEADER.
085700           MOVE "N" TO WS-OR-VALIDATED-SW.
085800           MOVE SPACES TO WS-LINE-BUF.
085900           READ ORIN INTO WS-LINE-BUF
086000               AT END
086100               PERFORM 4150-OR-EMPTY-FILE THRU 4150-EXIT
086200               GO TO 4100-EXIT.
086300           PERFORM 0600-CLEAN-AND-SPLIT THRU 0600-EXIT.
086400           MOVE WS-SPLIT-COUNT TO HDR-COL-COUNT.
086500           MOVE WS-SPLIT-TABLE TO HDR-COL-TABLE.
086600           PERFORM 0070-LOAD-OR-CAT THRU 0070-EXIT.
086700           PERFORM 0900-RUN-HDRCHK THRU 0900-EXIT.
086800           PERFORM 4190-BUILD-OR-VERDICT THRU 4190-EXIT.
086900       4100-EXIT.
087000           EXIT.
087100
087200       4150-OR-EMPTY-FILE.
087300           MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE.
087400           STRING "OPERATING-ROOMS: FAILED: Empty input file"
087500                                       DELIMITED BY SIZE
087600               INTO RPT-TEXT-O OF WS-RPT-LINE
087700           END-STRING.
087800           PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
087900           MOVE "Y" TO WS-OR-EOF-SW.
088000       4150-EXIT.
088100           EXIT.
088200
088300       4190-BUILD-OR-VERDICT.
088400           PERFORM 0800-BUILD-MISSING-LIST THRU 0800-EXIT.
088500           MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE.
088600           IF WS-HC-MISSING-COUNT = 0
088700               STRING "OPERATING-ROOMS: VALIDATED" DELIMITED BY SIZE
088800                   INTO RPT-TEXT-O OF WS-RPT-LINE
088900               END-STRING
089000               MOVE "Y" TO WS-OR-VALIDATED-SW
089100           ELSE
089200               STRING "OPERATING-ROOMS: FAILED: Missing "
089300                                           DELIMITED BY SIZE
089400                      "required columns: "  DELIMITED BY SIZE
089500                      WS-LIST-TEXT (1:WS-LIST-PTR - 1)
089600                                           DELIMITED BY SIZE
089700                   INTO RPT-TEXT-O OF WS-RPT-LINE
089800               END-STRING
089900               MOVE "N" TO WS-OR-VALIDATED-SW.
090000           PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
090100
090200           PERFORM 0850-BUILD-UNUSED-LIST THRU 0850-EXIT.
090300           IF WS-HC-UNUSED-COUNT > 0
090400               MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE
090500               STRING "WARNING: Unused columns: "
090600                                           DELIMITED BY SIZE
090700                      WS-LIST-TEXT (1:WS-LIST-PTR - 1)
090800                                           DELIMITED BY SIZE
090900                   INTO RPT-TEXT-O OF WS-RPT-LINE
091000               END-STRING
091100               PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
091200       4190-EXIT.
091300           EXIT.
091400
091500*    4200-CACHE-OR-POSITIONS -- POSITIONS: 1=OR_ID 2=ROOM_TYPE
091600*    3=TURNOVER_TIME.
091700       4200-CACHE-OR-POSITIONS.
091800           MOVE HDR-COL-COUNT TO WS-CK-TABLE-COUNT.
091900           MOVE HDR-COL-TABLE TO WS-CK-NAME-TABLE.
092000           MOVE "2" TO WS-CK-FUNCTION.
092100           MOVE "or_id" TO WS-CK-SEARCH-NAME.
092200           CALL "COLLKUP" USING WS-CK-AREA.
092300           MOVE WS-CK-COL-INDEX TO WS-POS-1.
092400           MOVE "1" TO WS-CK-FUNCTION.
092500           MOVE "room_type" TO WS-CK-SEARCH-NAME.
092600           CALL "COLLKUP" USING WS-CK-AREA.
092700           MOVE WS-CK-COL-INDEX TO WS-POS-2.
092800           MOVE "turnover_time" TO WS-CK-SEARCH-NAME.
092900           CALL "COLLKUP" USING WS-CK-AREA.
093000           MOVE WS-CK-COL-INDEX TO WS-POS-3.
093100       4200-EXIT.
093200           EXIT.
093300
093400       4300-READ-OR-RECORD.
093500           MOVE SPACES TO WS-LINE-BUF.
093600           READ ORIN INTO WS-LINE-BUF
093700               AT END
093800               MOVE "Y" TO WS-OR-EOF-SW
093900               GO TO 4300-EXIT.
094000           ADD 1 TO WS-OR-READ.
094100       4300-EXIT.
094200           EXIT.
094300
094400       4400-PROCESS-OR-RECORD.
094500           MOVE "N" TO WS-REJECT-SW.
094600           PERFORM 0600-CLEAN-AND-SPLIT THRU 0600-EXIT.
094700           MOVE SPACES TO WS-OROUT-AREA.
094800           PERFORM 4410-EXTRACT-OR-ID THRU 4410-EXIT.
094900           PERFORM 4420-EXTRACT-OR-ROOM-TYPE THRU 4420-EXIT.
095000           PERFORM 4430-EXTRACT-OR-TURNOVER THRU 4430-EXIT.
095100           IF WS-RECORD-REJECTED
095200               ADD 1 TO WS-OR-REJECTED
095300           ELSE
095400               WRITE OROUT-FD-REC FROM WS-OROUT-AREA
095500               ADD 1 TO WS-OR-WRITTEN.
095600           PERFORM 4300-READ-OR-RECORD THRU 4300-EXIT.
095700       4400-EXIT.
095800           EXIT.
095900
096000       4410-EXTRACT-OR-ID.
096100           MOVE WS-POS-1 TO WS-FETCH-POS.
096200           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
096300           MOVE WS-RAW-FIELD (1:10) TO OR-ID-O.
096400       4410-EXIT.
096500           EXIT.
096600
096700       4420-EXTRACT-OR-ROOM-TYPE.
096800           MOVE WS-POS-2 TO WS-FETCH-POS.
096900           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
097000           MOVE WS-RAW-FIELD (1:20) TO OR-ROOM-TYPE-O.
097100       4420-EXIT.
097200           EXIT.
097300
097400*    4430-EXTRACT-OR-TURNOVER -- EMPTY OR "NA" COMES BACK ZERO
097500*    FROM NUMPARS, A BAD VALUE REJECTS THE WHOLE RECORD.  ROUNDED
097600*    HALF-UP TO TWO DECIMAL PLACES IS DONE INSIDE NUMPARS ITSELF.
097700       4430-EXTRACT-OR-TURNOVER.
097800           MOVE WS-POS-3 TO WS-FETCH-POS.
097900           PERFORM 0790-FETCH-FIELD THRU 0792-EXIT.
098000           MOVE "D" TO WS-NP-TYPE-SW.
098100           MOVE SPACES TO WS-NP-INPUT.
098200           MOVE WS-RAW-FIELD (1:20) TO WS-NP-INPUT.
098300           MOVE WS-RAW-LEN TO WS-NP-INPUT-LEN.
098400           CALL "NUMPARS" USING WS-NP-AREA.
098500           IF WS-NP-INVALID
098600               MOVE "Y" TO WS-REJECT-SW
098700               PERFORM 4435-REPORT-TURNOVER-REJECT THRU 4435-EXIT
098800           ELSE
098900               MOVE WS-NP-DEC-OUT TO OR-TURNOVR-TIME-O.
099000       4430-EXIT.
099100           EXIT.
099200
099300       4435-REPORT-TURNOVER-REJECT.
099350           MOVE WS-OR-READ TO WS-NUM-SRC.
099360           PERFORM 0680-EDIT-NUMBER THRU 0680-EXIT.
099400           MOVE SPACES TO RPT-TEXT-O OF WS-RPT-LINE.
099500           STRING "REJECTED OPERATING-ROOMS RECORD "
099600                                           DELIMITED BY SIZE
099650                  WS-NUM-TEXT (WS-NUM-START:8 - WS-NUM-START)
099660                                           DELIMITED BY SIZE
099800                  ": turnover_time="       DELIMITED BY SIZE
099900                  WS-RAW-FIELD (1:WS-RAW-LEN)
100000                                           DELIMITED BY SIZE
100100                  " - invalid decimal"     DELIMITED BY SIZE
100200               INTO RPT-TEXT-O OF WS-RPT-LINE
100300           END-STRING.
100400           PERFORM 0990-WRITE-RPT-LINE THRU 0990-EXIT.
100500       4435-EXIT.
100600           EXIT.
100700
100800       4900-WRITE-OR-TOTALS.
100900           MOVE SPACES TO RPT-TOTALS-LINE OF WS-RPT-LINE.
101000           MOVE "TOTALS " TO RPT-TOT-LIT OF WS-RPT-LINE.
101100           MOVE "OPERATING-ROOMS" TO RPT-TOT-FILE OF WS-RPT-LINE.
101200           MOVE ": "         TO RPT-TOT-COLON OF WS-RPT-LINE.
101300           MOVE "READ="      TO RPT-TOT-READ-LIT OF WS-RPT-LINE.
101400           MOVE WS-OR-READ   TO RPT-TOT-READ-O OF WS-RPT-LINE.
101500           MOVE SPACE        TO RPT-TOT-FILL1 OF WS-RPT-LINE.
101600           MOVE "WRITTEN="   TO RPT-TOT-WRIT-LIT OF WS-RPT-LINE.
101700           MOVE WS-OR-WRITTEN TO RPT-TOT-WRIT-O OF WS-RPT-LINE.
101800           MOVE SPACE        TO RPT-TOT-FILL2 OF WS-RPT-LINE.
101900           MOVE "REJECTED="  TO RPT-TOT-REJ-LIT OF WS-RPT-LINE.
102000           MOVE WS-OR-REJECTED TO RPT-TOT-REJ-O OF WS-RPT-LINE.
102100           MOVE WS-RPT-LINE TO VALRPT-REC.
102200           WRITE VALRPT-REC.
102300           ADD WS-OR-READ TO WS-GRAND-READ.
102400           ADD WS-OR-WRITTEN TO WS-GRAND-WRITTEN.
102500           ADD WS-OR-REJECTED TO WS-GRAND-REJECTED.
102600       4900-EXIT.
102700           EXIT.
102800
102900******************************************************************
103000*    5000-WRITE-GRAND-TOTALS - END-OF-JOB CONTROL BREAK ACROSS    *
103100*    ALL THREE FILES.                                             *
103200******************************************************************
103300       5000-WRITE-GRAND-TOTALS.
103400           MOVE SPACES TO RPT-TOTALS-LINE OF WS-RPT-LINE.
103500           MOVE "TOTALS " TO RPT-TOT-LIT OF WS-RPT-LINE.
103600           MOVE "ALL FILES"  TO RPT-TOT-FILE OF WS-RPT-LINE.
103700           MOVE ": "         TO RPT-TOT-COLON OF WS-RPT-LINE.
103800           MOVE "READ="      TO RPT-TOT-READ-LIT OF WS-RPT-LINE.
103900           MOVE WS-GRAND-READ TO RPT-TOT-READ-O OF WS-RPT-LINE.
104000           MOVE SPACE        TO RPT-TOT-FILL1 OF WS-RPT-LINE.
104100           MOVE "WRITTEN="   TO RPT-TOT-WRIT-LIT OF WS-RPT-LINE.
104200           MOVE WS-GRAND-WRITTEN TO RPT-TOT-WRIT-O OF WS-RPT-LINE.
104300           MOVE SPACE        TO RPT-TOT-FILL2 OF WS-RPT-LINE.
104400           MOVE "REJECTED="  TO RPT-TOT-REJ-LIT OF WS-RPT-LINE.
104500           MOVE WS-GRAND-REJECTED TO RPT-TOT-REJ-O OF WS-RPT-LINE.
104600           MOVE WS-RPT-LINE TO VALRPT-REC.
104700           WRITE VALRPT-REC.
104800       5000-EXIT.
104900           EXIT.
105000
105100******************************************************************
105200*    0050/0060/0070 - PER-FILE COLUMN CATALOGUE LOADS.  LOADED    *
105300*    FRESH BEFORE EACH FILE'S HEADER VALIDATION SINCE ALL THREE   *
105400*    FILES SHARE THE ONE WS-CAT-WORK TABLE.                       *
105500******************************************************************
105600       0050-LOAD-PAT-CAT.
105700           MOVE 6 TO WS-CAT-COUNT.
105800           MOVE "patient_id"         TO WS-CAT-NAME (1).
105900           MOVE "Y"                  TO WS-CAT-REQUIRED-SW (1).
106000           MOVE "scheduled_datetime" TO WS-CAT-NAME (2).
106100           MOVE "Y"                  TO WS-CAT-REQUIRED-SW (2).
106200           MOVE "procedure"          TO WS-CAT-NAME (3).
106300           MOVE "Y"                  TO WS-CAT-REQUIRED-SW (3).
106400           MOVE "name"               TO WS-CAT-NAME (4).
106500           MOVE "N"                  TO WS-CAT-REQUIRED-SW (4).
106600           MOVE "preferred_surgeon"  TO WS-CAT-NAME (5).
106700           MOVE "N"                  TO WS-CAT-REQUIRED-SW (5).
106800           MOVE "priority"           TO WS-CAT-NAME (6).
106900           MOVE "N"                  TO WS-CAT-REQUIRED-SW (6).
107000       0050-EXIT.
107100           EXIT.
107200
107300       0060-LOAD-SUR-CAT.
107400           MOVE 5 TO WS-CAT-COUNT.
107500           MOVE "surgeon_id"  TO WS-CAT-NAME (1).
107600           MOVE "Y"           TO WS-CAT-REQUIRED-SW (1).
107700           MOVE "name"        TO WS-CAT-NAME (2).
107800           MOVE "N"           TO WS-CAT-REQUIRED-SW (2).
107900           MOVE "skills"      TO WS-CAT-NAME (3).
108000           MOVE "N"           TO WS-CAT-REQUIRED-SW (3).
108100           MOVE "shift_start" TO WS-CAT-NAME (4).
108200           MOVE "N"           TO WS-CAT-REQUIRED-SW (4).
108300           MOVE "shift_end"   TO WS-CAT-NAME (5).
108400           MOVE "N"           TO WS-CAT-REQUIRED-SW (5).
108500       0060-EXIT.
108600           EXIT.
108700
108800       0070-LOAD-OR-CAT.
108900           MOVE 3 TO WS-CAT-COUNT.
109000           MOVE "or_id"         TO WS-CAT-NAME (1).
109100           MOVE "Y"             TO WS-CAT-REQUIRED-SW (1).
109200           MOVE "room_type"     TO WS-CAT-NAME (2).
109300           MOVE "N"             TO WS-CAT-REQUIRED-SW (2).
109400           MOVE "turnover_time" TO WS-CAT-NAME (3).
109500           MOVE "N"             TO WS-CAT-REQUIRED-SW (3).
109600       0070-EXIT.
109700           EXIT.
109800
109900******************************************************************
110000*    0600-CLEAN-AND-SPLIT - GENERIC LINE CLEAN/SPLIT/QUOTE-STRIP/ *
110100*    TRIM PIPELINE SHARED BY EVERY HEADER LINE AND EVERY DATA ROW *
110200*    OF ALL THREE FILES.  OPERATES ON WS-LINE-BUF, LEAVES ITS     *
110300*    RESULT IN WS-SPLIT-TABLE / WS-SPLIT-COUNT.                   *
110400******************************************************************
110500       0600-CLEAN-AND-SPLIT.
110600           PERFORM 0610-CALC-LINE-LEN THRU 0610-EXIT.
110700           MOVE WS-LINE-BUF TO WS-LC-TEXT.
110800           MOVE WS-LINE-LEN TO WS-LC-TEXT-LEN.
110900           CALL "LINCLN" USING WS-LC-AREA.
111000           MOVE WS-LC-TEXT TO WS-LINE-BUF.
111100           MOVE WS-LC-TEXT-LEN TO WS-LINE-LEN.
111200           PERFORM 0620-DETECT-DELIM THRU 0620-EXIT.
111300           PERFORM 0700-SPLIT-LINE THRU 0700-EXIT.
111400       0600-EXIT.
111500           EXIT.
111600
111700       0610-CALC-LINE-LEN.
111800           MOVE 132 TO WS-LINE-LEN.
111900       0615-LINE-LEN-LOOP.
112000           IF WS-LINE-LEN = 0
112100               GO TO 0610-EXIT.
112200           IF WS-LINE-BUF (WS-LINE-LEN:1) NOT = SPACE
112300               GO TO 0610-EXIT.
112400           SUBTRACT 1 FROM WS-LINE-LEN.
112500           GO TO 0615-LINE-LEN-LOOP.
112600       0610-EXIT.
112700           EXIT.
112800
112900*    0620-DETECT-DELIM -- A TAB ANYWHERE ON THE LINE MAKES IT THE
113000*    DELIMITER, OTHERWISE THE DELIMITER IS A COMMA.
113100       0620-DETECT-DELIM.
113200           MOVE "," TO WS-DELIM-CHAR.
113300           MOVE 1 TO WS-CHAR-IDX.
113400       0625-DELIM-SCAN-LOOP.
113500           IF WS-CHAR-IDX > WS-LINE-LEN
113600               GO TO 0620-EXIT.
113700           IF WS-LINE-BUF (WS-CHAR-IDX:1) = X"09"
113800               MOVE X"09" TO WS-DELIM-CHAR
113900               GO TO 0620-EXIT.
114000           ADD 1 TO WS-CHAR-IDX.
114100           GO TO 0625-DELIM-SCAN-LOOP.
114200       0620-EXIT.
114300           EXIT.
114400
114500*    0700-SPLIT-LINE -- A ZERO-LENGTH LINE SPLITS INTO NO COLUMNS
114600*    AT ALL.  EVERY OTHER LINE ALWAYS ENDS WITH ONE FINAL TOKEN
114700*    EVEN WHEN IT HAS NO TRAILING DELIMITER.
114800       0700-SPLIT-LINE.
114900           MOVE 0 TO WS-SPLIT-COUNT.
115000           IF WS-LINE-LEN = 0
115100               GO TO 0700-EXIT.
115200           MOVE SPACES TO WS-TOK-WORK.
115300           MOVE 0 TO WS-TOK-LEN.
115400           PERFORM 0720-SPLIT-ONE-CHAR THRU 0720-EXIT
115500               VARYING WS-CHAR-IDX FROM 1 BY 1
115600               UNTIL WS-CHAR-IDX > WS-LINE-LEN.
115700           PERFORM 0780-FINISH-TOKEN THRU 0780-EXIT.
115800       0700-EXIT.
115900           EXIT.
116000
116100       0720-SPLIT-ONE-CHAR.
116200           MOVE WS-LINE-BUF (WS-CHAR-IDX:1) TO WS-CUR-CHAR.
116300           IF WS-CUR-CHAR = WS-DELIM-CHAR
116400               PERFORM 0780-FINISH-TOKEN THRU 0780-EXIT
116500               GO TO 0720-EXIT.
116600           IF WS-TOK-LEN < 30
116700               ADD 1 TO WS-TOK-LEN
116800               MOVE WS-CUR-CHAR TO WS-TOK-WORK (WS-TOK-LEN:1).
116900       0720-EXIT.
117000           EXIT.
117100
117200*    0780-FINISH-TOKEN -- TRIMS LEADING SPACE, STRIPS ONE MATCHED
117300*    QUOTE PAIR VIA QSTRIP, THEN FILES THE TOKEN AWAY.  A TABLE
117400*    THAT IS ALREADY FULL ABENDS RATHER THAN SILENTLY TRUNCATE
117500*    THE RECORD - THIS ONLY HAPPENS ON A BADLY MALFORMED LINE.
117600       0780-FINISH-TOKEN.
117700           IF WS-SPLIT-COUNT >= 20
117800               MOVE "0780-FINISH-TOKEN" TO ABND-PARA-NAME
117900               MOVE "HEADER/DATA LINE HAS MORE THAN 20 COLUMNS"
118000                                       TO ABND-REASON
118100               GO TO 1000-ABEND-RTN.
118200           PERFORM 0790-TRIM-LEADING THRU 0790-EXIT.
118300           MOVE SPACES TO WS-QS-TEXT.
118400           MOVE WS-TOK-WORK TO WS-QS-TEXT (1:30).
118500           MOVE WS-TOK-LEN TO WS-QS-TEXT-LEN.
118600           CALL "QSTRIP" USING WS-QS-TEXT, WS-QS-TEXT-LEN.
118700           ADD 1 TO WS-SPLIT-COUNT.
118800           MOVE SPACES TO WS-SPLIT-ENTRY (WS-SPLIT-COUNT).
118900           MOVE WS-QS-TEXT (1:30) TO WS-SPLIT-ENTRY (WS-SPLIT-COUNT).
119000           MOVE SPACES TO WS-TOK-WORK.
119100           MOVE 0 TO WS-TOK-LEN.
119200       0780-EXIT.
119300           EXIT.
119400
119500*    0790-TRIM-LEADING -- TRAILING SPACES ARE HARMLESS IN A FIXED
119600*    PIC X FIELD SO ONLY THE LEADING RUN NEEDS SHIFTING OUT.
119700       0790-TRIM-LEADING.
119800           IF WS-TOK-LEN = 0
119900               GO TO 0790-EXIT.
120000           IF WS-TOK-WORK (1:1) NOT = SPACE
120100               GO TO 0790-EXIT.
120200           MOVE SPACES TO WS-TOK-SHIFT-BUF.
120300           MOVE WS-TOK-WORK (2:29) TO WS-TOK-SHIFT-BUF (1:29).
120400           MOVE WS-TOK-SHIFT-BUF TO WS-TOK-WORK.
120500           SUBTRACT 1 FROM WS-TOK-LEN.
120600           GO TO 0790-TRIM-LEADING.
120700       0790-EXIT.
120800           EXIT.
120900
121000******************************************************************
121100*    0790-FETCH-FIELD - LOOKS UP A COLUMN POSITION CACHED FOR THE *
121200*    CURRENT FILE AGAINST THE CURRENT DATA ROW'S SPLIT TABLE.  A  *
121300*    ZERO POSITION (OPTIONAL COLUMN ABSENT FROM THE HEADER) OR A  *
121400*    ROW SHORTER THAN THE HEADER COMES BACK AS A BLANK FIELD.     *
121500******************************************************************
121600       0790-FETCH-FIELD.
121700           MOVE SPACES TO WS-RAW-FIELD.
121800           MOVE 0 TO WS-RAW-LEN.
121900           IF WS-FETCH-POS = 0
122000               GO TO 0792-EXIT.
122100           IF WS-FETCH-POS > WS-SPLIT-COUNT
122200               GO TO 0792-EXIT.
122300           MOVE WS-SPLIT-ENTRY (WS-FETCH-POS) TO WS-RAW-FIELD.
122400           PERFORM 0795-CALC-RAW-LEN THRU 0795-EXIT.
122500       0792-EXIT.
122600           EXIT.
122700
122800       0795-CALC-RAW-LEN.
122900           MOVE 30 TO WS-RAW-LEN.
123000       0796-RAW-LEN-LOOP.
123100           IF WS-RAW-LEN = 0
123200               GO TO 0795-EXIT.
123300           IF WS-RAW-FIELD (WS-RAW-LEN:1) NOT = SPACE
123400               GO TO 0795-EXIT.
123500           SUBTRACT 1 FROM WS-RAW-LEN.
123600           GO TO 0796-RAW-LEN-LOOP.
123700       0795-EXIT.
123800           EXIT.
123900
123910******************************************************************
123920*    0680-EDIT-NUMBER - MOVES WS-NUM-SRC (A COMP COUNTER) INTO    *
123930*    ZERO-SUPPRESSED TEXT AND LOCATES THE FIRST NON-BLANK BYTE SO *
123940*    THE CALLER CAN REFERENCE-MODIFY OUT THE LEADING FILL.        *
123950******************************************************************
123960       0680-EDIT-NUMBER.
123970           MOVE WS-NUM-SRC TO WS-NUM-DISP.
123980           MOVE 1 TO WS-NUM-START.
123990       0682-NUM-SCAN-LOOP.
124000           IF WS-NUM-START > 7
124010               GO TO 0680-EXIT.
124020           IF WS-NUM-TEXT (WS-NUM-START:1) NOT = SPACE
124030               GO TO 0680-EXIT.
124040           ADD 1 TO WS-NUM-START.
124050           GO TO 0682-NUM-SCAN-LOOP.
124060       0680-EXIT.
124070           EXIT.
124080
124090******************************************************************
124100*    0800/0850 - BUILD THE COMMA-SEPARATED MISSING/UNUSED COLUMN  *
124200*    LISTS LEFT BY HDRCHK INTO WS-LIST-TEXT FOR THE REPORT LINE.  *
124300******************************************************************
124400       0800-BUILD-MISSING-LIST.
124500           MOVE SPACES TO WS-LIST-TEXT.
124600           MOVE 1 TO WS-LIST-PTR.
124700           IF WS-HC-MISSING-COUNT = 0
124800               GO TO 0800-EXIT.
124900           PERFORM 0820-APPEND-MISSING-ENTRY THRU 0820-EXIT
125000               VARYING WS-LIST-IDX FROM 1 BY 1
125100               UNTIL WS-LIST-IDX > WS-HC-MISSING-COUNT.
125200       0800-EXIT.
125300           EXIT.
125400
125500       0820-APPEND-MISSING-ENTRY.
125600           PERFORM 0830-CALC-MISSING-NAME-LEN THRU 0830-EXIT.
125700           IF WS-LIST-IDX > 1
125800               STRING ", " DELIMITED BY SIZE
125900                   INTO WS-LIST-TEXT
126000                   WITH POINTER WS-LIST-PTR
126100               END-STRING.
126200           STRING WS-HC-MISSING-ENTRY (WS-LIST-IDX) (1:WS-NAME-LEN)
126300                                       DELIMITED BY SIZE
126400               INTO WS-LIST-TEXT
126500               WITH POINTER WS-LIST-PTR
126600           END-STRING.
126700       0820-EXIT.
126800           EXIT.
126900
127000       0830-CALC-MISSING-NAME-LEN.
127100           MOVE 30 TO WS-NAME-LEN.
127200       0835-MISSING-LEN-LOOP.
127300           IF WS-NAME-LEN = 0
127400               GO TO 0830-EXIT.
127500           IF WS-HC-MISSING-ENTRY (WS-LIST-IDX) (WS-NAME-LEN:1)
127600                                   NOT = SPACE
127700               GO TO 0830-EXIT.
127800           SUBTRACT 1 FROM WS-NAME-LEN.
127900           GO TO 0835-MISSING-LEN-LOOP.
128000       0830-EXIT.
128100           EXIT.
128200
128300       0850-BUILD-UNUSED-LIST.
128400           MOVE SPACES TO WS-LIST-TEXT.
128500           MOVE 1 TO WS-LIST-PTR.
128600           IF WS-HC-UNUSED-COUNT = 0
128700               GO TO 0850-EXIT.
128800           PERFORM 0870-APPEND-UNUSED-ENTRY THRU 0870-EXIT
128900               VARYING WS-LIST-IDX FROM 1 BY 1
129000               UNTIL WS-LIST-IDX > WS-HC-UNUSED-COUNT.
129100       0850-EXIT.
129200           EXIT.
129300
129400       0870-APPEND-UNUSED-ENTRY.
129500           PERFORM 0880-CALC-UNUSED-NAME-LEN THRU 0880-EXIT.
129600           IF WS-LIST-IDX > 1
129700               STRING ", " DELIMITED BY SIZE
129800                   INTO WS-LIST-TEXT
129900                   WITH POINTER WS-LIST-PTR
130000               END-STRING.
130100           STRING WS-HC-UNUSED-ENTRY (WS-LIST-IDX) (1:WS-NAME-LEN)
130200                                       DELIMITED BY SIZE
130300               INTO WS-LIST-TEXT
130400               WITH POINTER WS-LIST-PTR
130500           END-STRING.
130600       0870-EXIT.
130700           EXIT.
130800
130900       0880-CALC-UNUSED-NAME-LEN.
131000           MOVE 30 TO WS-NAME-LEN.
131100       0885-UNUSED-LEN-LOOP.
131200           IF WS-NAME-LEN = 0
131300               GO TO 0880-EXIT.
131400           IF WS-HC-UNUSED-ENTRY (WS-LIST-IDX) (WS-NAME-LEN:1)
131500                                   NOT = SPACE
131600               GO TO 0880-EXIT.
131700           SUBTRACT 1 FROM WS-NAME-LEN.
131800           GO TO 0885-UNUSED-LEN-LOOP.
131900       0880-EXIT.
132000           EXIT.
132100
132200******************************************************************
132300*    0900-RUN-HDRCHK - LOADS WS-HC-AREA FROM THE CURRENT HEADER   *
132400*    WORK AREA AND CATALOGUE WORK AREA AND CALLS HDRCHK.          *
132500******************************************************************
132600       0900-RUN-HDRCHK.
132700           MOVE HDR-COL-COUNT TO WS-HC-HDR-COL-COUNT.
132800           MOVE HDR-COL-TABLE TO WS-HC-HDR-COL-TABLE.
132900           MOVE WS-CAT-COUNT TO WS-HC-CAT-COUNT.
133000           MOVE WS-CAT-TABLE TO WS-HC-CAT-TABLE.
133100           CALL "HDRCHK" USING WS-HC-AREA.
133200       0900-EXIT.
133300           EXIT.
133400
133500       0990-WRITE-RPT-LINE.
133600           MOVE WS-RPT-LINE TO VALRPT-REC.
133700           WRITE VALRPT-REC.
133800       0990-EXIT.
133900           EXIT.
134000
134100       800-OPEN-FILES.
134200           OPEN INPUT  PATIN.
134300           OPEN INPUT  SURIN.
134400           OPEN INPUT  ORIN.
134500           OPEN OUTPUT PATOUT-FILE.
134600           OPEN OUTPUT SUROUT-FILE.
134700           OPEN OUTPUT OROUT-FILE.
134800           OPEN OUTPUT VALRPT.
134900           OPEN OUTPUT SYSOUT.
135000       800-EXIT.
135100           EXIT.
135200
135300       850-CLOSE-FILES.
135400           CLOSE PATIN.
135500           CLOSE SURIN.
135600           CLOSE ORIN.
135700           CLOSE PATOUT-FILE.
135800           CLOSE SUROUT-FILE.
135900           CLOSE OROUT-FILE.
136000           CLOSE VALRPT.
136100           CLOSE SYSOUT.
136200       850-EXIT.
136300           EXIT.
