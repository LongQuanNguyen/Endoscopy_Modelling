000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    NUMPARS     -    INTEGER / DECIMAL PARSE SUBPROGRAM        *
000400*    A TYPE-SWITCH SUBPROGRAM IN THE OLD CLCLBCST SHAPE.  CALLED*
000500*    WITH NP-TYPE-SW SET TO "I" FOR PRIORITY AND "D" FOR        *
000600*    TURNOVER-TIME.  EMPTY OR "NA" INPUT ALWAYS COMES BACK ZERO.*
000700******************************************************************
000800       PROGRAM-ID.  NUMPARS.
000900       AUTHOR. JON SAYLES.
001000       INSTALLATION. COBOL DEVELOPMENT CENTER.
001100       DATE-WRITTEN. 03/30/94.
001200       DATE-COMPILED. 03/30/94.
001300       SECURITY. NON-CONFIDENTIAL.
001400******************************************************************
001500*    CHANGE LOG                                                 *
001600*    03/30/94  RLH  ORIGINAL CODING, REWORKED FROM CLCLBCST TK1008*
001700*    04/19/94  RLH  ADDED "NA" LITERAL AS A ZERO VALUE           *
001800*    06/02/95  TDK  CORRECTED SIGN-ONLY INPUT EDGE CASE  TK1091 *
001900*    02/14/96  TDK  ROUND HALF-UP ON THIRD DECIMAL DIGIT        *
002000*    09/09/98  JFS  Y2K REVIEW - NO DATE CONTENT, NO CHANGE     *
002100*    01/05/99  JFS  RECOMPILE UNDER NEW LOAD LIBRARY STANDARDS  *
002200*    08/19/00  MLP  ADDED WS-NP-WORK-TBL REDEFINES              *
002300*    02/27/03  MLP  CARRY INTO WHOLE PART WHEN ROUNDING 99->00  *
002400******************************************************************
002500
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-390.
002900       OBJECT-COMPUTER. IBM-390.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200       INPUT-OUTPUT SECTION.
003300
003400       DATA DIVISION.
003500       FILE SECTION.
003600
003700       WORKING-STORAGE SECTION.
003800       01  MISC-FIELDS.
003900           05  WS-LEN                  PIC S9(4) COMP.
004000           05  WS-START-POS            PIC S9(4) COMP.
004100           05  WS-DIGITS-LEN           PIC S9(4) COMP.
004200           05  WS-FRAC-LEN             PIC S9(4) COMP.
004300           05  WS-DOT-POS              PIC S9(4) COMP.
004400           05  WS-SIGN-CHAR            PIC X(01).
004500
004600       01  WS-NP-WORK                  PIC X(20).
004700       01  WS-NP-WORK-TBL REDEFINES WS-NP-WORK.
004800           05  WS-NP-WORK-CH OCCURS 20 TIMES
004900                                       PIC X(01).
005000       01  WS-NP-WORK-NUM REDEFINES WS-NP-WORK
005100                                    PIC 9(20).
005200
005300       01  WS-DIGITS-TEXT              PIC X(07) JUSTIFIED RIGHT.
005400       01  WS-DIGITS-N REDEFINES WS-DIGITS-TEXT
005500                                       PIC 9(07).
005600
005700       01  WS-WHOLE-TEXT                PIC X(07) JUSTIFIED RIGHT.
005800       01  WS-WHOLE-N REDEFINES WS-WHOLE-TEXT
005900                                       PIC 9(07).
006000
006100       01  WS-FRAC2-TEXT                PIC X(02) VALUE "00".
006200       01  WS-FRAC2-N REDEFINES WS-FRAC2-TEXT
006300                                       PIC 9(02).
006400
006500       01  WS-ABS-DEC                  PIC 9(7)V99 COMP-3.
006600
006700       LINKAGE SECTION.
006800       01  NP-PARM.
006900           05  NP-TYPE-SW              PIC X(01).
007000               88  NP-INTEGER          VALUE "I".
007100               88  NP-DECIMAL          VALUE "D".
007200           05  NP-INPUT                PIC X(20).
007300           05  NP-INPUT-LEN            PIC S9(4) COMP.
007400           05  NP-INT-OUT              PIC S9(7) COMP.
007500           05  NP-DEC-OUT              PIC S9(7)V99 COMP-3.
007600           05  NP-VALID-SW             PIC X(01).
007700               88  NP-VALID            VALUE "Y".
007800               88  NP-INVALID          VALUE "N".
007900
008000       PROCEDURE DIVISION USING NP-PARM.
008100
008200       0100-MAINLINE.
008300           MOVE "Y" TO NP-VALID-SW.
008400           MOVE 0 TO NP-INT-OUT.
008500           MOVE 0 TO NP-DEC-OUT.
008600
008700           IF NP-INPUT-LEN = 0
008800               GO TO 0100-EXIT.
008900
009000           MOVE NP-INPUT TO WS-NP-WORK.
009100           MOVE NP-INPUT-LEN TO WS-LEN.
009200           CALL "QSTRIP" USING WS-NP-WORK, WS-LEN.
009300
009400           IF WS-LEN = 0
009500               GO TO 0100-EXIT.
009600
009700           IF WS-LEN = 2 AND WS-NP-WORK (1:2) = "NA"
009800               GO TO 0100-EXIT.
009900
010000           IF NP-INTEGER
010100               PERFORM 0200-PARSE-INTEGER THRU 0200-EXIT
010200           ELSE
010300               PERFORM 0300-PARSE-DECIMAL THRU 0300-EXIT.
010400
010500       0100-EXIT.
010600           EXIT.
010700
010800*    0200-PARSE-INTEGER -- OPTIONAL SIGN, THEN DIGITS ONLY.
010900       0200-PARSE-INTEGER.
011000           MOVE "+" TO WS-SIGN-CHAR.
011100           MOVE 1 TO WS-START-POS.
011200           IF WS-NP-WORK-CH (1) = "+" OR WS-NP-WORK-CH (1) = "-"
011300               MOVE WS-NP-WORK-CH (1) TO WS-SIGN-CHAR
011400               MOVE 2 TO WS-START-POS.
011500
011600           COMPUTE WS-DIGITS-LEN = WS-LEN - WS-START-POS + 1.
011700           IF WS-DIGITS-LEN < 1 OR WS-DIGITS-LEN > 7
011800               MOVE "N" TO NP-VALID-SW
011900               GO TO 0200-EXIT.
012000
012100           IF WS-NP-WORK (WS-START-POS:WS-DIGITS-LEN) NOT NUMERIC
012200               MOVE "N" TO NP-VALID-SW
012300               GO TO 0200-EXIT.
012400
012500           MOVE SPACES TO WS-DIGITS-TEXT.
012600           MOVE WS-NP-WORK (WS-START-POS:WS-DIGITS-LEN)
012700               TO WS-DIGITS-TEXT.
012800           INSPECT WS-DIGITS-TEXT REPLACING LEADING SPACE BY "0".
012900
013000           IF WS-SIGN-CHAR = "-"
013100               COMPUTE NP-INT-OUT = 0 - WS-DIGITS-N
013200           ELSE
013300               MOVE WS-DIGITS-N TO NP-INT-OUT.
013400       0200-EXIT.
013500           EXIT.
013600
013700*    0300-PARSE-DECIMAL -- OPTIONAL SIGN, DIGITS, AT MOST ONE
013800*    DECIMAL POINT.  FRACTION ROUNDED HALF-UP TO 2 PLACES.
013900       0300-PARSE-DECIMAL.
014000           MOVE "+" TO WS-SIGN-CHAR.
014100           MOVE 1 TO WS-START-POS.
014200           IF WS-NP-WORK-CH (1) = "+" OR WS-NP-WORK-CH (1) = "-"
014300               MOVE WS-NP-WORK-CH (1) TO WS-SIGN-CHAR
014400               MOVE 2 TO WS-START-POS.
014500
014600           MOVE 0 TO WS-DOT-POS.
014700           PERFORM 0320-FIND-DOT THRU 0320-EXIT
014800               VARYING WS-DIGITS-LEN FROM WS-START-POS BY 1
014900               UNTIL WS-DIGITS-LEN > WS-LEN.
015000
015100           MOVE SPACES TO WS-WHOLE-TEXT.
015200           MOVE 0 TO WS-FRAC2-N.
015300
015400           IF WS-DOT-POS = 0
015500               COMPUTE WS-DIGITS-LEN = WS-LEN - WS-START-POS + 1
015510               MOVE WS-NP-WORK (WS-START-POS:WS-DIGITS-LEN)
015600                   TO WS-WHOLE-TEXT
015700           ELSE
015710               COMPUTE WS-DIGITS-LEN = WS-DOT-POS - WS-START-POS
015900               IF WS-DIGITS-LEN > 0
016100                   MOVE WS-NP-WORK (WS-START-POS:WS-DIGITS-LEN)
016200                       TO WS-WHOLE-TEXT.
016300
016800       0330-VALIDATE-WHOLE.
016900           IF WS-DIGITS-LEN < 1 OR WS-DIGITS-LEN > 7
017000               MOVE "N" TO NP-VALID-SW
017100               GO TO 0330-EXIT.
017200           IF WS-WHOLE-TEXT NOT = SPACES
017300              AND WS-WHOLE-TEXT NOT NUMERIC
017400               MOVE "N" TO NP-VALID-SW
017500               GO TO 0330-EXIT.
017600           INSPECT WS-WHOLE-TEXT REPLACING LEADING SPACE BY "0".
017700           IF WS-WHOLE-TEXT NOT NUMERIC
017800               MOVE "N" TO NP-VALID-SW.
017900       0330-EXIT.
017910           EXIT.
018000
018010       0335-CONTINUE-DECIMAL.
018100           IF NP-INVALID
018200               GO TO 0300-EXIT.
018210
018220           IF WS-DOT-POS NOT = 0
018230               COMPUTE WS-FRAC-LEN = WS-LEN - WS-DOT-POS
018240               IF WS-FRAC-LEN > 0
018250                   PERFORM 0340-VALIDATE-FRAC THRU 0340-EXIT.
018260
018270           IF NP-INVALID
018280               GO TO 0300-EXIT.
018400           COMPUTE WS-ABS-DEC = WS-WHOLE-N + (WS-FRAC2-N / 100).
018500           IF WS-SIGN-CHAR = "-"
018600               COMPUTE NP-DEC-OUT = 0 - WS-ABS-DEC
018700           ELSE
018800               MOVE WS-ABS-DEC TO NP-DEC-OUT.
018900       0300-EXIT.
019000           EXIT.
019100
019200       0320-FIND-DOT.
019300           IF WS-NP-WORK-CH (WS-DIGITS-LEN) = "."
019400               MOVE WS-DIGITS-LEN TO WS-DOT-POS
019500               MOVE WS-LEN TO WS-DIGITS-LEN.
019600       0320-EXIT.
019700           EXIT.
019800
019900*    0340-VALIDATE-FRAC -- FIRST TWO FRACTION DIGITS ARE KEPT,
020000*    A THIRD DIGIT OF 5-9 ROUNDS THE SECOND DIGIT UP, WITH A
020100*    CARRY INTO THE WHOLE PART IF THAT ROUNDS 99 UP TO 100.
020200       0340-VALIDATE-FRAC.
020300           IF WS-NP-WORK (WS-DOT-POS + 1:WS-FRAC-LEN) NOT NUMERIC
020400               MOVE "N" TO NP-VALID-SW
020500               GO TO 0340-EXIT.
020600
020700           IF WS-FRAC-LEN = 1
020800               MOVE WS-NP-WORK-CH (WS-DOT-POS + 1) TO
020900                   WS-FRAC2-TEXT (1:1)
021000               MOVE "0" TO WS-FRAC2-TEXT (2:1)
021100               GO TO 0340-EXIT.
021200
021300           MOVE WS-NP-WORK (WS-DOT-POS + 1:2) TO WS-FRAC2-TEXT.
021400
021500           IF WS-FRAC-LEN > 2
021600              AND WS-NP-WORK-CH (WS-DOT-POS + 3) >= "5"
021700              AND WS-NP-WORK-CH (WS-DOT-POS + 3) <= "9"
021800               ADD 1 TO WS-FRAC2-N
021900               IF WS-FRAC2-N > 99
022000                   MOVE 0 TO WS-FRAC2-N
022100                   ADD 1 TO WS-WHOLE-N.
022200       0340-EXIT.
022300           EXIT.
