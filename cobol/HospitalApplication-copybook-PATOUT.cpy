000100******************************************************************
000200*    PATOUT      -    PATIENT INTAKE OUTPUT RECORD              *
000300*    FIXED-LAYOUT RECORD WRITTEN TO THE PATIENT OUTPUT FILE     *
000400*    AFTER A PATIENT INTAKE ROW HAS PASSED FIELD EDITS.         *
000500*    COPY'D INTO INTKVAL UNDER THE PATOUT-FILE FD.              *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    03/14/94  RLH  ORIGINAL LAYOUT FOR INTAKE VALIDATOR        *
000900*    11/02/95  TDK  ADDED PAT-SCHED-DATE-BRK REDEFINES          *
001000*    09/09/98  JFS  Y2K - SCHED DATE KEPT CCYY-MM-DD, NO CHANGE *
001100*    06/21/01  MLP  WIDENED PAT-NAME-O TO X(30) PER REQUEST 4471*
001200******************************************************************
001300    05  PAT-ID-O                    PIC X(10).
001400    05  PAT-NAME-O                  PIC X(30).
001500    05  PAT-SCHED-DATE-O             PIC X(10).
001600    05  PAT-SCHED-DATE-BRK REDEFINES PAT-SCHED-DATE-O.
001700        10  PAT-SCHED-CCYY          PIC X(04).
001800        10  PAT-SCHED-DASH1         PIC X(01).
001900        10  PAT-SCHED-MM            PIC X(02).
002000        10  PAT-SCHED-DASH2         PIC X(01).
002100        10  PAT-SCHED-DD            PIC X(02).
002200    05  PAT-SCHED-TIME-O             PIC X(08).
002300    05  PAT-PROC-NAME-O              PIC X(30).
002400    05  PAT-PREF-SURG-O              PIC X(10).
002500    05  PAT-PRIORITY-O               PIC 9(03).
002600    05  PAT-PRIORITY-ALPHA REDEFINES PAT-PRIORITY-O
002700                                     PIC X(03).
002800    05  FILLER                       PIC X(06).
