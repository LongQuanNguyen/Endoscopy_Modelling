000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    HDRCHK      -    HEADER VALIDATOR CORE SUBPROGRAM          *
000400*    GIVEN THE SPLIT COLUMN LIST OFF A FILE'S HEADER LINE AND A *
000500*    CATALOGUE OF REQUIRED/OPTIONAL COLUMN NAMES, RETURNS THE   *
000600*    LIST OF MISSING REQUIRED COLUMNS AND THE LIST OF COLUMNS   *
000700*    IN THE HEADER THAT MATCH NOTHING IN THE CATALOGUE.  CALLED *
000800*    ONCE PER FILE FROM INTKVAL'S 1100-READ-HEADER-LINE.        *
000900******************************************************************
001000       PROGRAM-ID.  HDRCHK.
001100       AUTHOR. JON SAYLES.
001200       INSTALLATION. COBOL DEVELOPMENT CENTER.
001300       DATE-WRITTEN. 04/04/94.
001400       DATE-COMPILED. 04/04/94.
001500       SECURITY. NON-CONFIDENTIAL.
001600******************************************************************
001700*    CHANGE LOG                                                 *
001800*    04/04/94  RLH  ORIGINAL CODING, REWORKED FROM TRMTSRCH TK1009*
001900*    04/20/94  RLH  ADDED TRAILING-UNDERSCORE NUMBERED-VARIANT   *
002000*                   MATCHING RULE FOR BASE NAMES ENDING IN "_"  *
002100*    06/02/95  TDK  A BLANK HEADER COLUMN IS NEVER "UNUSED"  TK1091*
002200*    02/14/96  TDK  ADDED WS-COL-MATCHED-ALT REDEFINES           *
002300*    09/09/98  JFS  Y2K REVIEW - NO DATE CONTENT, NO CHANGE     *
002400*    01/05/99  JFS  RECOMPILE UNDER NEW LOAD LIBRARY STANDARDS  *
002500*    08/19/00  MLP  OPTIONAL ENTRIES NOW ALSO SUPPRESS "UNUSED" *
002600******************************************************************
002700
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-390.
003100       OBJECT-COMPUTER. IBM-390.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400       INPUT-OUTPUT SECTION.
003500
003600       DATA DIVISION.
003700       FILE SECTION.
003800
003900       WORKING-STORAGE SECTION.
004000       01  MISC-FIELDS.
004100           05  WS-CAT-IDX              PIC S9(4) COMP.
004200           05  WS-COL-IDX              PIC S9(4) COMP.
004300           05  WS-BASE-LEN             PIC S9(4) COMP.
004400           05  WS-COL-LEN              PIC S9(4) COMP.
004500           05  WS-DIGIT-IDX            PIC S9(4) COMP.
004600           05  WS-REMAIN-LEN           PIC S9(4) COMP.
004700           05  WS-MATCH-SW             PIC X(01).
004800               88  WS-MATCHED          VALUE "Y".
004900           05  WS-ALL-DIGITS-SW        PIC X(01).
005000               88  WS-ALL-DIGITS       VALUE "Y".
005100               88  WS-NOT-ALL-DIGITS   VALUE "N".
005200
005300       01  WS-COL-MATCHED-TBL.
005400           05  WS-COL-MATCHED OCCURS 20 TIMES
005500                                       PIC X(01).
005600       01  WS-COL-MATCHED-ALT REDEFINES WS-COL-MATCHED-TBL
005700                                       PIC X(20).
005800
005900       01  WS-CAT-MATCHED-TBL.
006000           05  WS-CAT-MATCHED OCCURS 10 TIMES
006100                                       PIC X(01).
006200       01  WS-CAT-MATCHED-ALT REDEFINES WS-CAT-MATCHED-TBL
006300                                       PIC X(10).
006400
006500       LINKAGE SECTION.
006600       01  HC-PARM.
006700           05  HC-HDR-COL-COUNT        PIC S9(4) COMP.
006800           05  HC-HDR-COL-TABLE.
006900               10  HC-HDR-COL-ENTRY OCCURS 20 TIMES.
007000                   15  HC-HDR-COL-NAME PIC X(30).
007100           05  HC-HDR-COL-TBL-ALT REDEFINES HC-HDR-COL-TABLE
007200                                       PIC X(600).
007300           05  HC-CAT-COUNT            PIC S9(4) COMP.
007400           05  HC-CAT-TABLE.
007500               10  HC-CAT-ENTRY OCCURS 10 TIMES.
007600                   15  HC-CAT-NAME         PIC X(30).
007700                   15  HC-CAT-REQUIRED-SW  PIC X(01).
007800                       88  HC-CAT-REQUIRED VALUE "Y".
007900           05  HC-MISSING-COUNT        PIC S9(4) COMP.
008000           05  HC-MISSING-LIST.
008100               10  HC-MISSING-ENTRY OCCURS 10 TIMES
008200                                       PIC X(30).
008300           05  HC-UNUSED-COUNT         PIC S9(4) COMP.
008400           05  HC-UNUSED-LIST.
008500               10  HC-UNUSED-ENTRY OCCURS 20 TIMES
008600                                       PIC X(30).
008700
008800       PROCEDURE DIVISION USING HC-PARM.
008900
009000       0100-MAINLINE.
009100           MOVE 0 TO HC-MISSING-COUNT.
009200           MOVE 0 TO HC-UNUSED-COUNT.
009300           MOVE "N" TO WS-COL-MATCHED-ALT.
009400           MOVE "N" TO WS-CAT-MATCHED-ALT.
009500
009600           PERFORM 0200-MATCH-ONE-CATEGORY THRU 0200-EXIT
009700               VARYING WS-CAT-IDX FROM 1 BY 1
009800               UNTIL WS-CAT-IDX > HC-CAT-COUNT.
009900
010000           PERFORM 0400-COLLECT-MISSING THRU 0400-EXIT
010100               VARYING WS-CAT-IDX FROM 1 BY 1
010200               UNTIL WS-CAT-IDX > HC-CAT-COUNT.
010300
010400           PERFORM 0500-COLLECT-UNUSED THRU 0500-EXIT
010500               VARYING WS-COL-IDX FROM 1 BY 1
010600               UNTIL WS-COL-IDX > HC-HDR-COL-COUNT.
010700
010800           GOBACK.
010900
011000*    0200-MATCH-ONE-CATEGORY SCANS EVERY HEADER COLUMN LOOKING
011100*    FOR A MATCH TO ONE CATALOGUE ENTRY, REQUIRED OR OPTIONAL.
011200       0200-MATCH-ONE-CATEGORY.
011300           PERFORM 0210-CAT-NAME-LEN THRU 0210-EXIT.
011400           PERFORM 0250-SCAN-ONE-COLUMN THRU 0250-EXIT
011500               VARYING WS-COL-IDX FROM 1 BY 1
011600               UNTIL WS-COL-IDX > HC-HDR-COL-COUNT.
011700       0200-EXIT.
011800           EXIT.
011900
012000       0210-CAT-NAME-LEN.
012100           MOVE 30 TO WS-BASE-LEN.
012200       0215-CAT-LEN-LOOP.
012300           IF WS-BASE-LEN = 0
012400               GO TO 0210-EXIT.
012500           IF HC-CAT-NAME (WS-CAT-IDX) (WS-BASE-LEN:1) NOT = SPACE
012600               GO TO 0210-EXIT.
012700           SUBTRACT 1 FROM WS-BASE-LEN.
012800           GO TO 0215-CAT-LEN-LOOP.
012900       0210-EXIT.
013000           EXIT.
013100
013200       0250-SCAN-ONE-COLUMN.
013300           IF WS-COL-MATCHED (WS-COL-IDX) = "Y"
013400               GO TO 0250-EXIT.
013500
013600           IF HC-HDR-COL-NAME (WS-COL-IDX) (1:WS-BASE-LEN)
013700                           = HC-CAT-NAME (WS-CAT-IDX) (1:WS-BASE-LEN)
013800              AND HC-HDR-COL-NAME (WS-COL-IDX) (WS-BASE-LEN + 1:30
013900                           - WS-BASE-LEN) = SPACES
014000               MOVE "Y" TO WS-CAT-MATCHED (WS-CAT-IDX)
014100               MOVE "Y" TO WS-COL-MATCHED (WS-COL-IDX)
014200               GO TO 0250-EXIT.
014300
014400           IF WS-BASE-LEN > 0 AND WS-BASE-LEN < 30
014500              AND HC-CAT-NAME (WS-CAT-IDX) (WS-BASE-LEN:1) = "_"
014600               PERFORM 0270-CHECK-NUMBERED-VARIANT THRU 0270-EXIT.
014700       0250-EXIT.
014800           EXIT.
014900
015000*    0270-CHECK-NUMBERED-VARIANT -- THE CATALOGUE BASE NAME ENDS
015100*    IN "_" SO A HEADER COLUMN OF THE FORM BASE_1, BASE_23 ETC.
015200*    ALSO COUNTS AS A MATCH.
015300       0270-CHECK-NUMBERED-VARIANT.
015400           PERFORM 0280-HDR-NAME-LEN THRU 0280-EXIT.
015500           IF WS-COL-LEN <= WS-BASE-LEN
015600               GO TO 0270-EXIT.
015700
015800           IF HC-HDR-COL-NAME (WS-COL-IDX) (1:WS-BASE-LEN) NOT =
015900                           HC-CAT-NAME (WS-CAT-IDX) (1:WS-BASE-LEN)
016000               GO TO 0270-EXIT.
016100
016200           COMPUTE WS-REMAIN-LEN = WS-COL-LEN - WS-BASE-LEN.
016300           MOVE "Y" TO WS-ALL-DIGITS-SW.
016400           PERFORM 0290-CHECK-ONE-DIGIT THRU 0290-EXIT
016500               VARYING WS-DIGIT-IDX FROM WS-BASE-LEN + 1 BY 1
016600               UNTIL WS-DIGIT-IDX > WS-COL-LEN
016700                  OR WS-NOT-ALL-DIGITS.
016800
016900           IF WS-ALL-DIGITS
017000               MOVE "Y" TO WS-CAT-MATCHED (WS-CAT-IDX)
017100               MOVE "Y" TO WS-COL-MATCHED (WS-COL-IDX).
017200       0270-EXIT.
017300           EXIT.
017400
017500       0280-HDR-NAME-LEN.
017600           MOVE 30 TO WS-COL-LEN.
017700       0285-HDR-LEN-LOOP.
017800           IF WS-COL-LEN = 0
017900               GO TO 0280-EXIT.
018000           IF HC-HDR-COL-NAME (WS-COL-IDX) (WS-COL-LEN:1) NOT = SPACE
018100               GO TO 0280-EXIT.
018200           SUBTRACT 1 FROM WS-COL-LEN.
018300           GO TO 0285-HDR-LEN-LOOP.
018400       0280-EXIT.
018500           EXIT.
018600
018700       0290-CHECK-ONE-DIGIT.
018800           IF HC-HDR-COL-NAME (WS-COL-IDX) (WS-DIGIT-IDX:1) < "0"
018900              OR HC-HDR-COL-NAME (WS-COL-IDX) (WS-DIGIT-IDX:1) > "9"
019000               MOVE "N" TO WS-ALL-DIGITS-SW.
019100       0290-EXIT.
019200           EXIT.
019300
019400       0400-COLLECT-MISSING.
019500           IF NOT HC-CAT-REQUIRED (WS-CAT-IDX)
020100               GO TO 0400-EXIT.
020200           IF WS-CAT-MATCHED (WS-CAT-IDX) = "Y"
020300               GO TO 0400-EXIT.
020400           ADD 1 TO HC-MISSING-COUNT.
020500           MOVE HC-CAT-NAME (WS-CAT-IDX)
020600               TO HC-MISSING-ENTRY (HC-MISSING-COUNT).
020700       0400-EXIT.
020800           EXIT.
020900
021000       0500-COLLECT-UNUSED.
021100           IF HC-HDR-COL-NAME (WS-COL-IDX) = SPACES
021200               GO TO 0500-EXIT.
021300           IF WS-COL-MATCHED (WS-COL-IDX) = "Y"
021400               GO TO 0500-EXIT.
021500           ADD 1 TO HC-UNUSED-COUNT.
021600           MOVE HC-HDR-COL-NAME (WS-COL-IDX)
021700               TO HC-UNUSED-ENTRY (HC-UNUSED-COUNT).
021800       0500-EXIT.
021900           EXIT.
