000100******************************************************************
000200*    OROUT       -    OPERATING ROOM INTAKE OUTPUT RECORD       *
000300*    FIXED-LAYOUT RECORD WRITTEN TO THE OR OUTPUT FILE          *
000400*    AFTER AN OPERATING-ROOM INTAKE ROW HAS PASSED FIELD EDITS. *
000500*    COPY'D INTO INTKVAL UNDER THE OROUT-FILE FD.               *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    03/18/94  RLH  ORIGINAL LAYOUT FOR INTAKE VALIDATOR        *
000900*    11/03/95  TDK  ADDED OR-TURNOVR-ALPHA REDEFINES            *
001000*    09/09/98  JFS  Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE *
001100******************************************************************
001200    05  OR-ID-O                     PIC X(10).
001300    05  OR-ROOM-TYPE-O              PIC X(20).
001400    05  OR-TURNOVR-TIME-O           PIC 9(04)V99.
001500    05  OR-TURNOVR-ALPHA REDEFINES OR-TURNOVR-TIME-O
001600                                    PIC X(06).
001700    05  FILLER                      PIC X(10).
