000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300*    QSTRIP      -    QUOTE-STRIP UTILITY SUBPROGRAM            *
000400*    STRIPS ONE MATCHED LEADING/TRAILING QUOTE PAIR (SINGLE OR  *
000500*    DOUBLE) FROM A FIELD HANDED IN BY INTKVAL, DTPARSE OR      *
000600*    NUMPARS BEFORE THEY GO ON TO CONVERT THE VALUE.            *
000700******************************************************************
000800       PROGRAM-ID.  QSTRIP.
000900       AUTHOR. JON SAYLES.
001000       INSTALLATION. COBOL DEVELOPMENT CENTER.
001100       DATE-WRITTEN. 03/21/94.
001200       DATE-COMPILED. 03/21/94.
001300       SECURITY. NON-CONFIDENTIAL.
001400******************************************************************
001500*    CHANGE LOG                                                 *
001600*    03/21/94  RLH  ORIGINAL CODING FOR INTAKE VALIDATOR  TK1004*
001700*    11/07/94  RLH  HANDLE APOSTROPHE AS WELL AS DOUBLE QUOTE   *
001800*    06/02/95  TDK  CORRECTED LENGTH-OF-ONE EDGE CASE   TK1091  *
001900*    02/14/96  TDK  RESET QS-TEXT-LEN WHEN INPUT ALL SPACES     *
002000*    09/09/98  JFS  Y2K REVIEW - NO DATE CONTENT, NO CHANGE     *
002100*    01/05/99  JFS  RECOMPILE UNDER NEW LOAD LIBRARY STANDARDS  *
002200*    08/19/00  MLP  ADDED WS-TEXT-WORK-TBL REDEFINES FOR DUMPS  *
002300*    05/03/02  MLP  TRAP UNMATCHED QUOTE PAIR, LEAVE UNCHANGED  *
002400******************************************************************
002500
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-390.
002900       OBJECT-COMPUTER. IBM-390.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200       INPUT-OUTPUT SECTION.
003300
003400       DATA DIVISION.
003500       FILE SECTION.
003600
003700       WORKING-STORAGE SECTION.
003800       01  MISC-FIELDS.
003900           05  WS-FIRST-CHAR           PIC X(01).
004000           05  WS-LAST-CHAR            PIC X(01).
004100           05  WS-LAST-POS             PIC S9(4) COMP.
004200           05  WS-IDX                  PIC S9(4) COMP.
004300
004400       01  WS-TEXT-WORK                PIC X(100).
004500       01  WS-TEXT-WORK-TBL REDEFINES WS-TEXT-WORK.
004600           05  WS-TEXT-WORK-CH OCCURS 100 TIMES
004700                                       PIC X(01).
004800       01  WS-TEXT-WORK-NUM REDEFINES WS-TEXT-WORK
004900                                       PIC 9(100).
005000       01  WS-QUOTE-PAIR.
005100           05  WS-QUOTE-DBL            PIC X(01) VALUE '"'.
005200           05  WS-QUOTE-SGL            PIC X(01) VALUE QUOTE.
005300           05  FILLER                  PIC X(02) VALUE SPACES.
005400
005500       LINKAGE SECTION.
005600       01  QS-TEXT                     PIC X(100).
005700       01  QS-TEXT-LEN                 PIC S9(4) COMP.
005900
006000       PROCEDURE DIVISION USING QS-TEXT, QS-TEXT-LEN.
006100
006200       0100-MAINLINE.
006300           IF QS-TEXT-LEN < 2
006400               GO TO 0100-EXIT.
006500
006600           MOVE QS-TEXT TO WS-TEXT-WORK.
006700           MOVE 1 TO WS-IDX.
006800           MOVE QS-TEXT-LEN TO WS-LAST-POS.
006900           MOVE WS-TEXT-WORK-CH (WS-IDX) TO WS-FIRST-CHAR.
007000           MOVE WS-TEXT-WORK-CH (WS-LAST-POS) TO WS-LAST-CHAR.
007100
007200           IF WS-FIRST-CHAR NOT = WS-LAST-CHAR
007300               GO TO 0100-EXIT.
007400
007500           IF WS-FIRST-CHAR NOT = WS-QUOTE-DBL
007600              AND WS-FIRST-CHAR NOT = WS-QUOTE-SGL
007700               GO TO 0100-EXIT.
007800
007900*    MATCHED PAIR FOUND -- SHIFT THE MIDDLE LEFT BY ONE AND
008000*    SHORTEN THE REPORTED LENGTH BY TWO.
008100           MOVE SPACES TO QS-TEXT.
008200           IF QS-TEXT-LEN = 2
008300               SUBTRACT 2 FROM QS-TEXT-LEN
008400               GO TO 0100-EXIT.
008500
008600           MOVE QS-TEXT-LEN TO WS-LAST-POS.
008700           SUBTRACT 2 FROM WS-LAST-POS.
008800           MOVE WS-TEXT-WORK (2:WS-LAST-POS) TO QS-TEXT.
008900           SUBTRACT 2 FROM QS-TEXT-LEN.
009000
009100       0100-EXIT.
009200           GOBACK.
