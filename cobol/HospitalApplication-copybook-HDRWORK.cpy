000100******************************************************************
000200*    HDRWORK     -    HEADER COLUMN-LIST WORK AREA              *
000300*    HOLDS THE ORDERED LIST OF COLUMN NAMES SPLIT FROM A FILE'S *
000400*    HEADER LINE.  PASSED ON THE LINKAGE OF HDRCHK AND COLLKUP  *
000500*    SO THE SAME LAYOUT IS COPY'D INTO INTKVAL'S WORKING-STORAGE*
000600*    AND INTO EACH SUBPROGRAM'S LINKAGE SECTION.                *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    04/02/94  RLH  ORIGINAL HEADER WORK AREA                   *
001000*    11/10/95  TDK  RAISED HDR-COL-MAX FROM 12 TO 20 COLUMNS    *
001100*    09/09/98  JFS  Y2K REVIEW - NO DATE CONTENT, NO CHANGE     *
001200*    07/30/00  MLP  ADDED HDR-COL-TBL-ALT REDEFINES FOR DUMPS   *
001300******************************************************************
001400    05  HDR-COL-COUNT               PIC S9(4) COMP.
001500    05  HDR-COL-TABLE.
001600        10  HDR-COL-ENTRY OCCURS 20 TIMES
001700                          INDEXED BY HDR-COL-IDX.
001800            15  HDR-COL-NAME        PIC X(30).
001900    05  HDR-COL-TBL-ALT REDEFINES HDR-COL-TABLE
002000                                    PIC X(600).
002100    05  FILLER                      PIC X(04).
