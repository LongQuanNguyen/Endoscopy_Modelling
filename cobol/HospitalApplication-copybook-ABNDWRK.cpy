000100******************************************************************
000200*    ABNDWRK     -    ABEND DIAGNOSTIC WORK RECORD              *
000300*    ADAPTED FROM THE OLD ABENDREC LAYOUT.  FILLED IN BEFORE    *
000400*    A GO TO 9999-ABEND-RTN FOR A TRUE FATAL CONDITION (HEADER  *
000500*    COLUMN TABLE OVERFLOW, A FILE THAT WILL NOT OPEN) -- NOT   *
000600*    USED FOR ORDINARY FAILED/REJECTED RECORD CONDITIONS, WHICH *
000700*    ARE REPORTABLE AND DO NOT STOP THE RUN.                   *
000800******************************************************************
000900*    CHANGE LOG                                                 *
001000*    04/05/94  RLH  ORIGINAL ABEND WORK RECORD                  *
001100*    09/09/98  JFS  Y2K REVIEW - NO DATE CONTENT, NO CHANGE     *
001200******************************************************************
001300    05  ABND-PARA-NAME              PIC X(30).
001400    05  ABND-REASON                 PIC X(60).
001500    05  ABND-EXPECTED-VAL           PIC X(30).
001600    05  ABND-ACTUAL-VAL             PIC X(30).
001700    05  FILLER                      PIC X(10).
